000100*-----------------------------------------------------------------*
000200*    EMPRESA S / A  -  SISTEMAS DE COMPUTACAO
000300*    COPYBOOK      : PERFIL.CPY
000400*    ANALISTA      : FABIO
000500*    PROGRAMADOR(A): FABIO / WALTER
000600*    FINALIDADE    : LAYOUT DO PERFIL ESTATISTICO DE 1 COLUNA DO
000700*                    ARQUIVO CSV DE ENTRADA. E INCLUIDO 20 VEZES
000800*                    (UMA POR COLUNA) SOB TAB-PERFIL, EM
000900*                    CSVPROF-COB, E PREENCHIDO PELA ROTINA
001000*                    0300-PERFILAR-COLUNAS.
001100*    VRS    DATA          PROGRAMADOR  CHAMADO   DESCRICAO
001200*    1.0    22/09/2003    WALTER       CH1560    IMPLANTACAO
001300*    1.1    05/11/2003    WALTER       CH1590    INCLUSAO DOS
001400*                                                 QUARTIS E DA
001500*                                                 FAIXA DE VALOR
001600*                                                 ATIPICO (REGRA 5)
001700*    1.2    19/01/2004    FABIO        CH1604    LIMITE DE 6
001800*                                                 OCORRENCIAS DE
001900*                                                 PROBLEMA POR
002000*                                                 COLUNA
002100*    1.3    02/03/2004    FABIO        CH1611    NIVEIS (10/15/20)
002200*                                                 REACERTADOS PARA
002300*                                                 FICAR SUBORDINADO
002400*                                                 A TAB-PERFIL
002500*-----------------------------------------------------------------*
002600
002700*    IDENTIFICACAO E CONTAGENS BASICAS DA COLUNA.
002800
002900 10  PRF-NOME-COLUNA            PIC X(40).
003000 10  PRF-TIPO                  PIC X(06).
003100*        PRF-TIPO = "NUMBER" OU "TEXT" (VER 0320-INFERIR-TIPO).
003200 10  PRF-QTDE-OK                PIC 9(07) COMP.
003300 10  PRF-QTDE-FALTA             PIC 9(07) COMP.
003400 10  PRF-PERC-FALTA             PIC 9(03)V9(1).
003500 10  PRF-QTDE-UNICOS            PIC 9(07) COMP.
003600
003700*    ESTATISTICAS NUMERICAS (SO PREENCHIDAS QUANDO PRF-TIPO =
003800*    "NUMBER"). PRF-EST-TAB E UMA VISAO EM TABELA DOS MESMOS 8
003900*    CAMPOS, USADA PELA ROTINA DE IMPRESSAO (0730-IMPRIMIR-
004000*    ESTATISTICAS) PARA ARREDONDAR OS 8 VALORES NUM SO LACO, EM
004100*    VEZ DE REPETIR 8 VEZES O MESMO PARAGRAFO.
004200
004300 10  PRF-EST-NUMERICA.
004400     15  PRF-EST-CAMPOS.
004500         20  PRF-MINIMO         PIC S9(09)V9(4).
004600         20  PRF-MAXIMO         PIC S9(09)V9(4).
004700         20  PRF-MEDIA          PIC S9(09)V9(4).
004800         20  PRF-MEDIANA        PIC S9(09)V9(4).
004900         20  PRF-MODA           PIC S9(09)V9(4).
005000         20  PRF-DESVPAD        PIC S9(09)V9(4).
005100         20  PRF-QUARTIL-1      PIC S9(09)V9(4).
005200         20  PRF-QUARTIL-3      PIC S9(09)V9(4).
005300     15  PRF-EST-TAB REDEFINES PRF-EST-CAMPOS.
005400         20  PRF-EST-VALOR OCCURS 8 TIMES
005500                               PIC S9(09)V9(4).
005600     15  FILLER                 PIC X(04).
005700 10  PRF-MODA-FLAG              PIC X(01).
005800*        "Y" = MODA UNICA; "N" = EMPATE (VARIOS VALORES COM A
005900*        MESMA FREQUENCIA MAXIMA) - NESSE CASO NAO HA MODA.
006000 10  PRF-QUARTIL-FLAG           PIC X(01).
006100*        "Y" = QUARTIS CALCULADOS (N >= 4); "N" = AUSENTES.
006200
006300*    TOP-5 VALORES MAIS FREQUENTES (SO PARA COLUNAS TEXT).
006400
006500 10  PRF-TOPO-VALOR OCCURS 5 TIMES
006600                               PIC X(40).
006700 10  PRF-TOPO-QTDE OCCURS 5 TIMES
006800                               PIC 9(07) COMP.
006900 10  PRF-TOPO-N                PIC 9(01) COMP.
007000
007100*    ACHADOS DE QUALIDADE DE DADOS (REGRAS 1 A 7 - VER 0600-
007200*    AVALIAR-QUALIDADE EM CSVPROF-COB). ATE 6 POR COLUNA.
007300
007400 10  PRF-PROBLEMA OCCURS 6 TIMES.
007500     15  PRF-PROB-NIVEL         PIC X(07).
007600*            "WARNING" OU "INFO".
007700     15  PRF-PROB-MSG           PIC X(120).
007800     15  FILLER                 PIC X(05).
007900 10  PRF-QTDE-PROBLEMAS         PIC 9(01) COMP.
008000 10  FILLER                     PIC X(20).
