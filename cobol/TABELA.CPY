000100*-----------------------------------------------------------------*
000200*    EMPRESA S / A  -  SISTEMAS DE COMPUTACAO
000300*    COPYBOOK      : TABELA.CPY
000400*    ANALISTA      : FABIO
000500*    PROGRAMADOR(A): FABIO / WALTER
000600*    FINALIDADE    : GUARDA EM MEMORIA O CABECALHO (NOMES DAS
000700*                    COLUNAS) E AS LINHAS DE DADOS DO ARQUIVO CSV
000800*                    DE ENTRADA, LIDOS UMA SO VEZ POR CSVPROF-COB,
000900*                    PARA SEREM PERCORRIDOS COLUNA A COLUNA NA
001000*                    ROTINA DE PERFIL (0300-PERFILAR-COLUNAS).
001100*    LIMITES       : ATE 20 COLUNAS, ATE 5000 LINHAS DE DADOS.
001200*                    LIMITE ESCOLHIDO POR SER O TAMANHO MAXIMO
001300*                    PREVISTO PELO CLIENTE PARA OS ARQUIVOS DE
001400*                    ENTRADA (VER CARTA DATACOM DE 18/09/2003).
001500*    VRS    DATA          PROGRAMADOR  CHAMADO   DESCRICAO
001600*    1.0    22/09/2003    WALTER       CH1560    IMPLANTACAO
001700*    1.1    30/10/2003    WALTER       CH1578    TABELA DE LINHAS
001800*                                                 AMPLIADA DE 2000
001900*                                                 PARA 5000 (PEDIDO
002000*                                                 DO CLIENTE)
002100*-----------------------------------------------------------------*
002200
002300*    NOMES DAS COLUNAS, LIDOS DO PRIMEIRO REGISTRO DO ARQUIVO
002400*    (O CABECALHO). HDR-QTDE-COL E A QUANTIDADE REALMENTE USADA;
002500*    AS POSICOES ALEM DELA NA TABELA FICAM EM BRANCO.
002600
002700 01  HDR-REGISTRO.
002800     05  HDR-NOME-COL OCCURS 20 TIMES
002900                               PIC X(40).
003000     05  HDR-QTDE-COL          PIC 9(03) COMP.
003100     05  FILLER                PIC X(09).
003200
003300*    TABELA DE LINHAS DE DADOS. CADA LINHA GUARDA ATE 20 CAMPOS
003400*    JA SEPARADOS PELA VIRGULA (0250-SEPARAR-CAMPOS). UM CAMPO
003500*    AUSENTE (LINHA CURTA) FICA EM BRANCO, E TRATADO COMO FALTA
003600*    PELA ROTINA DE CLASSIFICACAO (0915-CLASSIFICAR-FALTA).
003700
003800 01  TAB-DADOS.
003900     05  TAB-LINHA OCCURS 5000 TIMES
004000                           INDEXED BY IDX-LINHA.
004100         10  TAB-CAMPO OCCURS 20 TIMES
004200                               INDEXED BY IDX-CAMPO
004300                               PIC X(40).
004400         10  FILLER            PIC X(01).
004500     05  TAB-QTDE-LINHAS       PIC 9(07) COMP.
004600     05  FILLER                PIC X(09).
