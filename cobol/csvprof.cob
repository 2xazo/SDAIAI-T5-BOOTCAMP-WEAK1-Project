000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CSVPROF-COB.
000300 AUTHOR.        FABIO.
000400 INSTALLATION.  EMPRESA S/A - SISTEMAS DE COMPUTACAO.
000500 DATE-WRITTEN.  12/04/1994.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - CONSULTORIA CONTRATANTE.
000800*    
000900*    -----------------------------------------------------------------*
001000*    EMPRESA S / A  -  SISTEMAS DE COMPUTACAO
001100*    ANALISTA         : FABIO
001200*    PROGRAMADOR(A)   : FABIO / WALTER
001300*    FINALIDADE       : LE UM ARQUIVO TEXTO DELIMITADO POR VIRGULA
001400*                       (1a LINHA = CABECALHO DAS COLUNAS) E EMITE
001500*                       UM RELATORIO DE PERFIL ESTATISTICO: TIPO,
001600*                       FALTAS, VALORES UNICOS, ESTATISTICAS
001700*                       NUMERICAS OU TOP-5 DE TEXTO E OS PROBLEMAS
001800*                       DE QUALIDADE ENCONTRADOS EM CADA COLUNA.
001900*    VRS    DATA          PROGRAMADOR  CHAMADO   DESCRICAO
002000*    1.0    12/04/1994    FABIO        -         IMPLANTACAO
002100*    INICIAL
002200*                                                 (SO CONTAGEM E
002300*                                                 FALTAS)
002400*    1.1    03/08/1995    FABIO        CH0231    INCLUSAO DAS
002500*                                                 ESTATISTICAS
002600*                                                 NUMERICAS (MIN,
002700*                                                 MAX, MEDIA)
002800*    1.2    21/02/1997    FABIO        CH0512    INCLUSAO DE
002900*                                                 MEDIANA, MODA E
003000*                                                 DESVIO PADRAO
003100*    2.0    14/02/1999    WALTER       CH1187    REVISAO ANO 2000
003200*    -
003300*                                                 DATA DO SISTEMA
003400*    PASSA A 4 DIGITOS
003500*                                                 NO ANO (WS-DATA-
003600*                                                 AAAAMMDD)
003700*    2.1    30/06/2001    WALTER       CH1340    INCLUSAO DO
003800*    TOPO-5
003900*                                                 DE VALORES PARA
004000*                                                 COLUNAS TEXTO
004100*    3.0    22/09/2003    WALTER       CH1560    PORTE DO
004200*    RELATORIO
004300*                                                 PARA O CLIENTE
004400*                                                 DATACOM: TEXTOS
004500*                                                 DE SAIDA EM
004600*    INGLES, LIMITE DE
004700*    20 COLUNAS E 5000
004800*                                                 LINHAS
004900*    3.1    19/01/2004    FABIO        CH1604    INCLUSAO DOS
005000*                                                 ACHADOS DE
005100*                                                 QUALIDADE DE
005200*    DADOS (REGRAS 1 A
005300*                                                 7)
005400*    3.2    02/03/2004    FABIO        CH1612    MENSAGENS DAS
005500*    REGRAS 1/2/3/5/6/7
005600*    PASSAM A TRAZER OS
005700*    VALORES REAIS (PCT,
005800*    LIMITES ETC) EM VEZ
005900*    DE TEXTO FIXO; REGRA
006000*                                                 7 CORRIGIDA PARA
006100*                                                 USAR O TOTAL DE
006200*    LINHAS COMO BASE DO
006300*    PERCENTUAL, NAO SO
006400*                                                 OS VALORES OK
006500*    
006600*    -----------------------------------------------------------------*
006700
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SOURCE-COMPUTER.  IBM-4381.
007100 OBJECT-COMPUTER.  IBM-4381.
007200 SPECIAL-NAMES.
007300     C01 IS TOP-OF-FORM
007400     CLASS CLASSE-DIGITO IS "0" THRU "9"
007500     UPSI-0 ON STATUS IS WS-RASTRO-LIGADO
007600            OFF STATUS IS WS-RASTRO-DESLIGADO.
007700*    UPSI-0 LIGADO (VIA PARM/JCL) FAZ O PROGRAMA EMITIR NO
007800*    CONSOLE UMA LINHA DE RASTRO POR COLUNA PERFILADA - USADO NA
007900*    CONFERENCIA DE LOTES GRANDES NO CLIENTE DATACOM.
008000
008100 INPUT-OUTPUT SECTION.
008200 FILE-CONTROL.
008300     SELECT ARQ-CSV ASSIGN TO CSVENT
008400                    ORGANIZATION LINE SEQUENTIAL
008500                    FILE STATUS IS WS-STATUS-CSV.
008600
008700     SELECT ARQ-RELATORIO ASSIGN TO CSVREL
008800                    ORGANIZATION LINE SEQUENTIAL
008900                    FILE STATUS IS WS-STATUS-REL.
009000
009100 DATA DIVISION.
009200 FILE SECTION.
009300
009400*    REGISTRO DE ENTRADA: 1 LINHA DO ARQUIVO CSV (CABECALHO OU
009500*    LINHA DE DADOS). A APLICACAO NAO SABE DE ANTEMAO QUANTAS
009600*    POSICOES A LINHA REAL USA, POR ISSO O CAMPO E FIXO EM 512.
009700 FD  ARQ-CSV.
009800 01  REG-CSV.
009900     05  REG-CSV-DADO           PIC X(511).
010000     05  FILLER                 PIC X(01).
010100
010200*    REGISTRO DE SAIDA: 1 LINHA DO RELATORIO DE PERFIL, LARGURA
010300*    DE IMPRESSAO PADRAO (132 COLUNAS).
010400 FD  ARQ-RELATORIO.
010500 01  REG-RELATORIO.
010600     05  REG-RELATORIO-TEXTO    PIC X(131).
010700     05  FILLER                 PIC X(01).
010800
010900 WORKING-STORAGE SECTION.
011000
011100*    AREA DE LEITURA DE 1 LINHA E TABELAS EM MEMORIA (CABECALHO E
011200*    LINHAS DE DADOS) - COPIADAS DA BIBLIOTECA DE COPYBOOKS.
011300 01  WS-LINHA-LIDA.
011400     COPY LINHAS.
011500
011600 01  WS-TABELA-CSV.
011700     COPY TABELA.
011800
011900*    UM PERFIL POR COLUNA (ATE 20), PREENCHIDO EM
012000*    0300-PERFILAR-COLUNAS E IMPRESSO EM 0700-GERAR-RELATORIO.
012100 01  TAB-PERFIS.
012200     05  TAB-PERFIL OCCURS 20 TIMES
012300                           INDEXED BY IDX-PERFIL.
012400         COPY PERFIL.
012500
012600*    STATUS DE ARQUIVO E SITUACAO GERAL DO JOB - ITENS 77, POIS
012700*    SAO
012800*    CHAVES/INDICADORES ISOLADOS, SEM RELACAO COM NENHUM GRUPO.
012900 77  WS-STATUS-CSV             PIC X(02) VALUE SPACES.
013000 77  WS-STATUS-REL             PIC X(02) VALUE SPACES.
013100 77  WS-FIM-CSV                PIC X(01) VALUE "N".
013200     88  FIM-DO-CSV            VALUE "S".
013300 77  WS-RASTRO-LIGADO          PIC X(01) VALUE "N".
013400 77  WS-RASTRO-DESLIGADO       PIC X(01) VALUE "S".
013500*    CONTADOR/POSICAO AUXILIARES PARA TIRAR OS BRANCOS DA FRENTE
013600*    DE 1 CAMPO EDITADO ANTES DE COLAR O VALOR NO TEXTO DA
013700*    MENSAGEM DE PROBLEMA (CH1721) - TAMBEM ITENS 77, SEM GRUPO.
013800 77  WS-QTD-BRANCOS-ED         PIC 9(02) COMP.
013900 77  WS-POS-ED                 PIC 9(02) COMP.
014000 77  WS-POS-ED-INT             PIC 9(02) COMP.
014100
014200*    DATA DO SISTEMA, USADA SO NO CABECALHO DO RELATORIO.
014300 01  WS-DATA-HOJE.
014400     05  WS-DATA-AAAAMMDD      PIC 9(08).
014500     05  WS-DATA-R REDEFINES WS-DATA-AAAAMMDD.
014600         10  WS-DATA-AAAA      PIC 9(04).
014700         10  WS-DATA-MM        PIC 9(02).
014800         10  WS-DATA-DD        PIC 9(02).
014900     05  FILLER                PIC X(04).
015000
015100*    CONTADORES E SUBSCRITOS DE USO GERAL - TODOS COMP POR SEREM
015200*    SO CONTROLE DE LACO, NUNCA IMPRESSOS DIRETO.
015300 01  WS-CONTADORES.
015400     05  WS-COL-IDX            PIC 9(03) COMP.
015500     05  WS-LIN-IDX            PIC 9(07) COMP.
015600     05  WS-I                  PIC 9(07) COMP.
015700     05  WS-J                  PIC 9(07) COMP.
015800     05  WS-K                  PIC 9(03) COMP.
015900     05  WS-POS                PIC 9(03) COMP.
016000     05  FILLER                PIC X(04).
016100
016200 01  WS-TOTAIS.
016300     05  WS-TOTAL-LINHAS       PIC 9(07) COMP.
016400     05  WS-TOTAL-COLUNAS      PIC 9(03) COMP.
016500     05  FILLER                PIC X(04).
016600
016700*    CELULA SENDO EXAMINADA NO MOMENTO (UM CAMPO DE UMA LINHA) E
016800*    SUA COPIA EM CAIXA ALTA, USADA SO NA CLASSIFICACAO DE FALTA.
016900 01  WS-CELULA.
017000     05  WS-CELULA-TEXTO       PIC X(40).
017100*    COPIA USADA SO PARA TIRAR OS BRANCOS DA FRENTE DA CELULA
017200*    (CH1733), ANTES DE WS-CELULA-TEXTO VOLTAR A SER USADA NA
017300*    CLASSIFICACAO DE FALTA E NO TESTE NUMERICO.
017400     05  WS-CELULA-SEM-BRANCO  PIC X(40).
017500     05  WS-POS-INI-CELULA     PIC 9(02) COMP.
017600     05  WS-CELULA-MAIUS       PIC X(40).
017700     05  WS-TAMANHO-CELULA     PIC 9(02) COMP.
017800     05  WS-CELULA-FALTANTE    PIC X(01).
017900         88  CELULA-E-FALTANTE VALUE "S".
018000     05  FILLER                PIC X(03).
018100
018200*    CAMPOS DE 1 LINHA JA SEPARADOS PELA VIRGULA (RESULTADO DE
018300*    0250-SEPARAR-CAMPOS) - USADO TANTO PARA O CABECALHO QUANTO
018400*    PARA CADA LINHA DE DADOS.
018500 01  WS-CAMPOS-LINHA.
018600     05  WS-CAMPO OCCURS 20 TIMES
018700                           INDEXED BY IDX-CAMPO
018800                           PIC X(40).
018900     05  WS-QTDE-CAMPOS        PIC 9(03) COMP.
019000     05  FILLER                PIC X(04).
019100
019200*    FLAGS DA INFERENCIA DE TIPO DE UMA COLUNA
019300*    (0320-INFERIR-TIPO).
019400 01  WS-FLAGS-TIPO.
019500     05  WS-TODOS-NUMERICOS    PIC X(01) VALUE "S".
019600         88  SAO-TODOS-NUMERICOS VALUE "S".
019700     05  WS-VALOR-OK           PIC X(01) VALUE "N".
019800         88  VALOR-E-NUMERICO  VALUE "S".
019900     05  FILLER                PIC X(06).
020000
020100*    VALORES NUMERICOS JA CONVERTIDOS DE UMA COLUNA (ATE 5000,
020200*    1 POR LINHA DE DADOS), E A COPIA ORDENADA USADA PARA MEDIANA
020300*    E QUARTIS. GUARDADOS EMPACOTADOS (COMP-3) - SAO VALORES DE
020400*    TRABALHO, NAO CAMPOS MONETARIOS DE CADASTRO.
020500 01  WS-VALORES.
020600     05  WS-VALOR OCCURS 5000 TIMES
020700                           PIC S9(09)V9(4) COMP-3.
020800     05  WS-VALOR-ORDENADO OCCURS 5000 TIMES
020900                           PIC S9(09)V9(4) COMP-3.
021000     05  WS-QTDE-VALORES       PIC 9(07) COMP.
021100     05  FILLER                PIC X(04).
021200
021300*    ACUMULADORES PARA MEDIA E DESVIO PADRAO DA COLUNA ATUAL.
021400 01  WS-ACUMULADORES.
021500     05  WS-SOMA               PIC S9(11)V9(4) COMP-3.
021600     05  WS-SOMA-QUAD          PIC S9(15)V9(4) COMP-3.
021700     05  WS-DIFERENCA          PIC S9(09)V9(4) COMP-3.
021800     05  WS-DIFERENCA-QUAD     PIC S9(15)V9(4) COMP-3.
021900     05  FILLER                PIC X(04).
022000
022100*    VALORES NUMERICOS DISTINTOS DA COLUNA ATUAL E SUA FREQUENCIA
022200*    - USADOS PARA O TOTAL DE UNICOS (0353) E PARA A MODA (0430).
022300 01  WS-DISTINTOS-NUM.
022400     05  WS-VALOR-DIST OCCURS 5000 TIMES
022500                           PIC S9(09)V9(4) COMP-3.
022600     05  WS-VALOR-DIST-QTDE OCCURS 5000 TIMES
022700                           PIC 9(07) COMP.
022800     05  WS-QTDE-DISTINTOS     PIC 9(07) COMP.
022900     05  FILLER                PIC X(04).
023000
023100*    VALORES DE TEXTO DISTINTOS (FORMA BRUTA, SEM TRIM) DA COLUNA
023200*    ATUAL E SUA FREQUENCIA - USADOS PARA O TOTAL DE UNICOS (0352)
023300*    E PARA O TOPO-5 (0510).
023400 01  WS-DISTINTOS-TXT.
023500     05  WS-TEXTO-DIST OCCURS 5000 TIMES
023600                           PIC X(40).
023700     05  WS-TEXTO-DIST-QTDE OCCURS 5000 TIMES
023800                           PIC 9(07) COMP.
023900     05  WS-QTDE-DISTINTOS-TXT PIC 9(07) COMP.
024000     05  WS-TEXTO-DIST-SEL OCCURS 5000 TIMES
024100                           PIC X(01).
024200     05  FILLER                PIC X(04).
024300
024400*    CAMPOS DE APOIO AO CALCULO DE QUARTIS/MEDIANA E DE QUALIDADE
024500*    DE DADOS (IQR) - TODOS DE TRABALHO, RECALCULADOS A CADA
024600*    COLUNA.
024700 01  WS-CALCULO.
024800     05  WS-IDX-MEDIANA        PIC 9(07) COMP.
024900     05  WS-IDX-MEDIANA-2      PIC 9(07) COMP.
025000     05  WS-IDX-Q1             PIC 9(07) COMP.
025100     05  WS-IDX-Q3             PIC 9(07) COMP.
025200     05  WS-3N                 PIC 9(08) COMP.
025300     05  WS-IQR                PIC S9(09)V9(4) COMP-3.
025400     05  WS-LIMITE-INF         PIC S9(09)V9(4) COMP-3.
025500     05  WS-LIMITE-SUP         PIC S9(09)V9(4) COMP-3.
025600     05  WS-MAX-QTDE           PIC 9(07) COMP.
025700     05  WS-QTDE-NO-MAX        PIC 9(07) COMP.
025800     05  WS-POS-MAX            PIC 9(07) COMP.
025900     05  WS-RAZAO              PIC S9(05)V9(4) COMP-3.
026000     05  FILLER                PIC X(04).
026100
026200*    LINHA DE SAIDA MONTADA EM WORKING-STORAGE ANTES DO WRITE, E
026300*    CAMPOS EDITADOS PARA IMPRESSAO DE NUMEROS COM 2 (OU 1)
026400*    CASAS DECIMAIS, SEM CASAS DE TRABALHO A MAIS.
026500 01  WS-LINHA-RELATORIO         PIC X(131).
026600*    CAMPOS DE APOIO A ANALISE CARACTER-A-CARACTER DE UMA CELULA
026700*    (0930-TESTA-NUMERICO) E A SUA CONVERSAO PARA NUMERO
026800*    (0940-CONVERTER-NUMERICO), SEM USO DE FUNCAO DE BIBLIOTECA.
026900 01  WS-NUMTESTE.
027000     05  WS-POS-INICIO         PIC 9(02) COMP.
027100     05  WS-VIU-PONTO          PIC X(01).
027200     05  WS-VIU-DIGITO         PIC X(01).
027300     05  WS-CARACTER-1         PIC X(01).
027400     05  WS-SINAL-NEG          PIC X(01).
027500     05  WS-DIGITO             PIC 9(01).
027600     05  WS-CASAS-DEC          PIC 9(01) COMP.
027700     05  WS-ACC                PIC S9(13) COMP-3.
027800     05  WS-VALOR-CONVERTIDO   PIC S9(09)V9(4) COMP-3.
027900     05  FILLER                PIC X(04).
028000
028100*    CHAVE DE TROCA DA ORDENACAO POR INSERCAO (0405/0407/0408) E
028200*    VARIAVEIS DA RAIZ QUADRADA POR ITERACAO DE NEWTON
028300*    (0440-0443),
028400*    USADA NO DESVIO PADRAO POR NAO HAVER FUNCAO SQRT NESTA VERSAO
028500*    DO COMPILADOR.
028600 01  WS-RAIZ.
028700     05  WS-CHAVE              PIC S9(09)V9(4) COMP-3.
028800     05  WS-VARIANCIA          PIC S9(09)V9(4) COMP-3.
028900     05  WS-RAIZ-X             PIC S9(09)V9(4) COMP-3.
029000     05  FILLER                PIC X(04).
029100
029200*    PROBLEMA DE QUALIDADE SENDO MONTADO ANTES DE SER ACRESCIDO
029300*    A TABELA PRF-PROBLEMA (0601-ACRESCENTAR-PROBLEMA).
029400 01  WS-NOVO-PROBLEMA.
029500     05  WS-NIVEL-PROB         PIC X(07).
029600     05  WS-MSG-PROB           PIC X(120).
029700     05  FILLER                PIC X(04).
029800
029900 01  WS-EDITADOS.
030000     05  ED-VALOR               PIC -(7)9.99.
030100     05  ED-VALOR2              PIC -(7)9.99.
030200     05  ED-PCT                 PIC Z(3)9.9.
030300     05  ED-INT                 PIC Z(6)9.
030400     05  ED-INT2                PIC Z(6)9.
030500     05  FILLER                 PIC X(04).
030600
030700 PROCEDURE DIVISION.
030800
030900*    -----------------------------------------------------------------*
031000*    0000-CONTROLE - SEQUENCIA PRINCIPAL DO JOB.
031100*    -----------------------------------------------------------------*
031200 0000-CONTROLE.
031300*    Abre os arquivos do job e prepara a data do sistema.
031400     PERFORM 0100-ABERTURA THRU 0100-EXIT.
031500*    Comanda a leitura completa do arquivo CSV de entrada.
031600     PERFORM 0200-LER-ARQUIVO-CSV THRU 0200-EXIT.
031700*    Perfila cada coluna da tabela de dados, uma por uma.
031800     PERFORM 0300-PERFILAR-COLUNAS THRU 0300-EXIT.
031900*    Monta o relatorio de perfil completo.
032000     PERFORM 0700-GERAR-RELATORIO THRU 0700-EXIT.
032100*    Fecha os arquivos e avisa o fim do job.
032200     PERFORM 0900-ENCERRAMENTO THRU 0900-EXIT.
032300*    Encerra a execucao do job.
032400     STOP RUN.
032500
032600*    0100-ABERTURA - ABRE OS ARQUIVOS E PEGA A DATA DO SISTEMA. OS
032700*    DOIS TESTES DE STATUS DESVIAM DIRETO PARA 0190-ABORTAR COM
032800*    GO TO (EM VEZ DE PERFORM THRU) PORQUE 0190-ABORTAR JA FAZ
032900*    STOP RUN - NAO HA PARA ONDE VOLTAR, ENTAO NAO HA MOTIVO PARA
033000*    EMPILHAR UM PERFORM QUE NUNCA RETORNA.  O MESMO VALE PARA OS
033100*    DESVIOS DE ERRO EM 0200/0210 MAIS ABAIXO.
033200 0100-ABERTURA.
033300*    Recebe ws-data-aaaammdd from date yyyymmdd do sistema.
033400     ACCEPT WS-DATA-AAAAMMDD FROM DATE YYYYMMDD.
033500*    Mostra mensagem no console.
033600     DISPLAY "CSVPROF-COB - INICIO DO PROCESSAMENTO".
033700*    Abre input arq-csv.
033800     OPEN INPUT ARQ-CSV.
033900*    Testa: ws-status-csv not = "00".
034000     IF WS-STATUS-CSV NOT = "00"
034100*        Exibe mensagem no console/log do job.
034200         DISPLAY "ERRO AO ABRIR ARQUIVO CSV - STATUS "
034300             WS-STATUS-CSV
034400         GO TO 0190-ABORTAR
034500     END-IF.
034600*    Abre output arq-relatorio.
034700     OPEN OUTPUT ARQ-RELATORIO.
034800*    Testa: ws-status-rel not = "00".
034900     IF WS-STATUS-REL NOT = "00"
035000*        Exibe mensagem no console/log do job.
035100         DISPLAY "ERRO AO ABRIR RELATORIO DE SAIDA - STATUS "
035200             WS-STATUS-REL
035300         GO TO 0190-ABORTAR
035400     END-IF.
035500*    SAI DO PARAGRAFO 0100 (ALVO DO PERFORM ... THRU).
035600 0100-EXIT.
035700     EXIT.
035800
035900*    0190-ABORTAR - ENCERRAMENTO ANORMAL DO JOB, ALCANCADO POR GO
036000*    TO
036100*    A PARTIR DE QUALQUER TESTE DE ERRO DE ARQUIVO OU DE EOF SEM
036200*    DADOS.  O PARAGRAFO 0190-EXIT EXISTE SO PARA MANTER O PADRAO
036300*    DE FAIXA ...-EXIT DO PROGRAMA, POIS O STOP RUN ABAIXO NUNCA
036400*    DEIXA O CONTROLE CHEGAR ATE ELE.
036500 0190-ABORTAR.
036600*    Move 1 para return-code.
036700     MOVE 1 TO RETURN-CODE.
036800*    Encerra a execucao do job.
036900     STOP RUN.
037000*    SAI DO PARAGRAFO 0190 (ALVO DO PERFORM ... THRU).
037100 0190-EXIT.
037200     EXIT.
037300
037400*    
037500*    -----------------------------------------------------------------*
037600*    0200-LER-ARQUIVO-CSV - LE O CABECALHO E AS LINHAS DE DADOS
037700*    PARA A TABELA EM MEMORIA (TABELA.CPY).
037800*    
037900*    -----------------------------------------------------------------*
038000 0200-LER-ARQUIVO-CSV.
038100*    Move "n" para ws-fim-csv.
038200     MOVE "N" TO WS-FIM-CSV.
038300*    Le o registro de cabecalho e copia os nomes das colunas.
038400     PERFORM 0210-LER-CABECALHO THRU 0210-EXIT.
038500*    Le 1 linha de dados do CSV e guarda seus campos na tabela em
038600*        memoria.
038700     PERFORM 0220-LER-LINHAS-DADOS THRU 0220-EXIT
038800         UNTIL FIM-DO-CSV.
038900*    Testa: tab-qtde-linhas = zero.
039000     IF TAB-QTDE-LINHAS = ZERO
039100*        Exibe mensagem no console/log do job.
039200         DISPLAY "CSV FILE HAS NO DATA ROWS"
039300         GO TO 0190-ABORTAR
039400     END-IF.
039500*    SAI DO PARAGRAFO 0200 (ALVO DO PERFORM ... THRU).
039600 0200-EXIT.
039700     EXIT.
039800
039900*    0210-LER-CABECALHO - LE O 1o REGISTRO (NOMES DAS COLUNAS). SE
040000*    O ARQUIVO CHEGAR VAZIO (EOF JA NA 1a LEITURA), O DESVIO E
040100*    DIRETO PARA O ABORTAR - NAO HA CABECALHO, NAO HA COMO SEGUIR.
040200 0210-LER-CABECALHO.
040300*    Le 1 registro de arq-csv into lin-crua.
040400     READ ARQ-CSV INTO LIN-CRUA
040500         AT END
040600*            Exibe mensagem no console/log do job.
040700             DISPLAY "CSV FILE HAS NO DATA ROWS"
040800             GO TO 0190-ABORTAR
040900     END-READ.
041000*    Varre a linha crua e separa os campos pelas virgulas.
041100     PERFORM 0250-SEPARAR-CAMPOS THRU 0250-EXIT.
041200*    Move ws-qtde-campos para hdr-qtde-col.
041300     MOVE WS-QTDE-CAMPOS TO HDR-QTDE-COL.
041400*    Move ws-qtde-campos para ws-total-colunas.
041500     MOVE WS-QTDE-CAMPOS TO WS-TOTAL-COLUNAS.
041600*    Copia 1 nome de coluna do cabecalho para a tabela de perfis.
041700     PERFORM 0211-COPIAR-NOMES THRU 0211-EXIT
041800         VARYING WS-I FROM 1 BY 1
041900         UNTIL WS-I > HDR-QTDE-COL.
042000*    SAI DO PARAGRAFO 0210 (ALVO DO PERFORM ... THRU).
042100 0210-EXIT.
042200     EXIT.
042300
042400*    0211-COPIAR-NOMES - Copia 1 nome de coluna do cabecalho para
042500*    a tabela de
042600*    perfis.
042700 0211-COPIAR-NOMES.
042800*    Move ws-campo (ws-i) para hdr-nome-col (ws-i).
042900     MOVE WS-CAMPO (WS-I) TO HDR-NOME-COL (WS-I).
043000*    SAI DO PARAGRAFO 0211 (ALVO DO PERFORM ... THRU).
043100 0211-EXIT.
043200     EXIT.
043300
043400*    0220-LER-LINHAS-DADOS - LACO PRINCIPAL DE LEITURA. PARA CADA
043500*    LINHA LIDA, SEPARA OS CAMPOS E GUARDA NA TABELA TAB-LINHA,
043600*    RESPEITANDO O LIMITE DE 5000 LINHAS (CARTA DATACOM
043700*    18/09/2003).
043800*    O AT END E O ESTOURO DO LIMITE DESVIAM DIRETO PARA 0220-EXIT
043900*    COM GO TO, NO ESTILO ANTIGO DE LEITURA, EM VEZ DO IF NOT
044000*    FIM-DO-CSV ANINHADO QUE ENVOLVIA TODO O RESTO DO PARAGRAFO.
044100 0220-LER-LINHAS-DADOS.
044200*    Le 1 registro de arq-csv into lin-crua.
044300     READ ARQ-CSV INTO LIN-CRUA
044400         AT END
044500*            Move "S" para WS-FIM-CSV.
044600             MOVE "S" TO WS-FIM-CSV
044700             GO TO 0220-EXIT
044800     END-READ.
044900*    Testa: tab-qtde-linhas < 5000.
045000     IF TAB-QTDE-LINHAS < 5000
045100*    Varre a linha crua e separa os campos pelas virgulas.
045200         PERFORM 0250-SEPARAR-CAMPOS THRU 0250-EXIT
045300*        Soma 1 em TAB-QTDE-LINHAS.
045400         ADD 1 TO TAB-QTDE-LINHAS
045500*        Soma 1 em WS-TOTAL-LINHAS.
045600         ADD 1 TO WS-TOTAL-LINHAS
045700*    Copia 1 campo da linha corrente para a tabela TAB-LINHA.
045800         PERFORM 0221-COPIAR-CAMPOS THRU 0221-EXIT
045900             VARYING WS-I FROM 1 BY 1
046000             UNTIL WS-I > 20
046100*    CASO CONTRARIO (RAMO ELSE).
046200     ELSE
046300*        Move "S" para WS-FIM-CSV.
046400         MOVE "S" TO WS-FIM-CSV
046500     END-IF.
046600*    SAI DO PARAGRAFO 0220 (ALVO DO PERFORM ... THRU).
046700 0220-EXIT.
046800     EXIT.
046900
047000*    0221-COPIAR-CAMPOS - Copia 1 campo da linha corrente para a
047100*    tabela TAB-LINHA.
047200 0221-COPIAR-CAMPOS.
047300*    Move de valor.
047400     MOVE WS-CAMPO (WS-I)
047500         TO TAB-CAMPO (TAB-QTDE-LINHAS, WS-I).
047600*    SAI DO PARAGRAFO 0221 (ALVO DO PERFORM ... THRU).
047700 0221-EXIT.
047800     EXIT.
047900
048000*    0250-SEPARAR-CAMPOS - SEPARA LIN-CRUA EM ATE 20 CAMPOS, NA
048100*    VIRGULA, VARRENDO LIN-CARACTER POSICAO A POSICAO. NAO TRATA
048200*    CAMPO ENTRE ASPAS NEM VIRGULA EMBUTIDA NO CAMPO - LIMITACAO
048300*    CONHECIDA, JA REPASSADA AO SUPORTE (CHAMADO 1847). CAMPOS
048400*    ALEM DO FIM REAL DA LINHA FICAM EM BRANCO.
048500 0250-SEPARAR-CAMPOS.
048600*    Zera a area de trabalho de 1 campo antes de extrai-lo.
048700     PERFORM 0251-LIMPAR-CAMPO THRU 0251-EXIT
048800         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 20.
048900*    Move 1 para ws-qtde-campos.
049000     MOVE 1 TO WS-QTDE-CAMPOS.
049100*    Move 1 para lin-inicio-campo.
049200     MOVE 1 TO LIN-INICIO-CAMPO.
049300*    Move 512 para lin-tamanho.
049400     MOVE 512 TO LIN-TAMANHO.
049500*    Descobre o tamanho do campo ou celula corrente.
049600     PERFORM 0252-ACHAR-TAMANHO THRU 0252-EXIT
049700         VARYING WS-POS FROM 512 BY -1
049800         UNTIL WS-POS = 0
049900            OR LIN-CARACTER (WS-POS) NOT = SPACE.
050000*    Varre 1 caractere ate achar a proxima virgula ou o fim
050100*    da linha.
050200     PERFORM 0253-VARRER-POSICAO THRU 0253-EXIT
050300         VARYING WS-POS FROM 1 BY 1
050400         UNTIL WS-POS > LIN-TAMANHO.
050500*    Testa: ws-qtde-campos <= 20.
050600     IF WS-QTDE-CAMPOS <= 20
050700*        Move de valor.
050800         MOVE LIN-CRUA (LIN-INICIO-CAMPO : )
050900             TO WS-CAMPO (WS-QTDE-CAMPOS)
051000     END-IF.
051100*    SAI DO PARAGRAFO 0250 (ALVO DO PERFORM ... THRU).
051200 0250-EXIT.
051300     EXIT.
051400
051500*    0251-LIMPAR-CAMPO - Zera a area de trabalho de 1 campo antes
051600*    de extrai-lo.
051700 0251-LIMPAR-CAMPO.
051800*    Move spaces para ws-campo (ws-i).
051900     MOVE SPACES TO WS-CAMPO (WS-I).
052000*    SAI DO PARAGRAFO 0251 (ALVO DO PERFORM ... THRU).
052100 0251-EXIT.
052200     EXIT.
052300
052400*    0252-ACHAR-TAMANHO - Descobre o tamanho do campo ou celula
052500*    corrente.
052600 0252-ACHAR-TAMANHO.
052700*    Move ws-pos para lin-tamanho.
052800     MOVE WS-POS TO LIN-TAMANHO.
052900*    SAI DO PARAGRAFO 0252 (ALVO DO PERFORM ... THRU).
053000 0252-EXIT.
053100     EXIT.
053200
053300*    0253-VARRER-POSICAO - PARA CADA VIRGULA ENCONTRADA, FECHA O
053400*    CAMPO CORRENTE (LIN-INICIO-CAMPO ATE A POSICAO ANTERIOR) E
053500*    ABRE O PROXIMO.
053600 0253-VARRER-POSICAO.
053700*    Testa: lin-caracter (ws-pos) = ",".
053800     IF LIN-CARACTER (WS-POS) = ","
053900*        Testa: WS-QTDE-CAMPOS <= 20.
054000         IF WS-QTDE-CAMPOS <= 20
054100*            Move WS-POS para LIN-POS-VIRG.
054200             MOVE WS-POS TO LIN-POS-VIRG
054300*            Subtrai: LIN-INICIO-CAMPO FROM LIN-POS-VIRG.
054400             SUBTRACT LIN-INICIO-CAMPO FROM LIN-POS-VIRG
054500*            Move SPACES para WS-CELULA-TEXTO.
054600             MOVE SPACES TO WS-CELULA-TEXTO
054700*            Testa: LIN-POS-VIRG > 0.
054800             IF LIN-POS-VIRG > 0
054900*                Move de valor.
055000                 MOVE LIN-CRUA (LIN-INICIO-CAMPO : LIN-POS-VIRG)
055100                     TO WS-CELULA-TEXTO
055200             END-IF
055300*            Move WS-CELULA-TEXTO para WS-CAMPO (WS-QTDE-CAMPOS).
055400             MOVE WS-CELULA-TEXTO TO WS-CAMPO (WS-QTDE-CAMPOS)
055500         END-IF
055600*        Soma 1 em WS-QTDE-CAMPOS.
055700         ADD 1 TO WS-QTDE-CAMPOS
055800*        Calcula: LIN-INICIO-CAMPO = WS-POS + 1.
055900         COMPUTE LIN-INICIO-CAMPO = WS-POS + 1
056000     END-IF.
056100*    SAI DO PARAGRAFO 0253 (ALVO DO PERFORM ... THRU).
056200 0253-EXIT.
056300     EXIT.
056400
056500*    
056600*    -----------------------------------------------------------------*
056700*    0300-PERFILAR-COLUNAS - MONTA O PERFIL DE CADA COLUNA DO
056800*    CABECALHO, PERCORRENDO A TABELA DE LINHAS UMA COLUNA POR VEZ.
056900*    
057000*    -----------------------------------------------------------------*
057100 0300-PERFILAR-COLUNAS.
057200*    Monta o perfil completo de 1 coluna.
057300     PERFORM 0310-PERFILAR-1-COLUNA THRU 0310-EXIT
057400         VARYING WS-COL-IDX FROM 1 BY 1
057500         UNTIL WS-COL-IDX > HDR-QTDE-COL.
057600*    SAI DO PARAGRAFO 0300 (ALVO DO PERFORM ... THRU).
057700 0300-EXIT.
057800     EXIT.
057900
058000*    0310-PERFILAR-1-COLUNA - ZERA OS CONTADORES DA COLUNA, LE
058100*    TODAS AS LINHAS, INFERE O TIPO E CHAMA AS ROTINAS DE
058200*    ESTATISTICA E DE QUALIDADE QUE SE APLICAM AO TIPO.
058300 0310-PERFILAR-1-COLUNA.
058400*    Move de valor.
058500     MOVE HDR-NOME-COL (WS-COL-IDX)
058600         TO PRF-NOME-COLUNA (WS-COL-IDX).
058700*    Move 0 para prf-qtde-ok (ws-col-idx).
058800     MOVE 0 TO PRF-QTDE-OK (WS-COL-IDX).
058900*    Move 0 para prf-qtde-falta (ws-col-idx).
059000     MOVE 0 TO PRF-QTDE-FALTA (WS-COL-IDX).
059100*    Move 0 para prf-qtde-unicos (ws-col-idx).
059200     MOVE 0 TO PRF-QTDE-UNICOS (WS-COL-IDX).
059300*    Move 0 para prf-qtde-problemas (ws-col-idx).
059400     MOVE 0 TO PRF-QTDE-PROBLEMAS (WS-COL-IDX).
059500*    Move "s" para ws-todos-numericos.
059600     MOVE "S" TO WS-TODOS-NUMERICOS.
059700*    Move 0 para ws-qtde-valores.
059800     MOVE 0 TO WS-QTDE-VALORES.
059900*    Move 0 para ws-qtde-distintos.
060000     MOVE 0 TO WS-QTDE-DISTINTOS.
060100*    Move 0 para ws-qtde-distintos-txt.
060200     MOVE 0 TO WS-QTDE-DISTINTOS-TXT.
060300*    Trata 1 celula da coluna corrente.
060400     PERFORM 0311-PROCESSAR-LINHA THRU 0311-EXIT
060500         VARYING WS-LIN-IDX FROM 1 BY 1
060600         UNTIL WS-LIN-IDX > TAB-QTDE-LINHAS.
060700*    Decide se a coluna e NUMBER ou TEXT.
060800     PERFORM 0320-INFERIR-TIPO THRU 0320-EXIT.
060900*    Fecha a contagem de unicos e o percentual de falta da coluna.
061000     PERFORM 0330-CONTAR-E-PERC THRU 0330-EXIT.
061100*    Testa: prf-tipo (ws-col-idx) = "number".
061200     IF PRF-TIPO (WS-COL-IDX) = "NUMBER"
061300*    Calcula as estatisticas numericas da coluna.
061400         PERFORM 0400-CALC-ESTATISTICAS-NUM THRU 0400-EXIT
061500*    CASO CONTRARIO (RAMO ELSE).
061600     ELSE
061700*    Calcula o topo-5 de valores mais frequentes.
061800         PERFORM 0500-TOPO-TEXTO THRU 0500-EXIT
061900     END-IF.
062000*    Avalia as 7 regras de qualidade da coluna.
062100     PERFORM 0600-AVALIAR-QUALIDADE THRU 0600-EXIT.
062200*    Testa: ws-rastro-ligado = "s".
062300     IF WS-RASTRO-LIGADO = "S"
062400*        Exibe mensagem no console/log do job.
062500         DISPLAY "RASTRO COLUNA " WS-COL-IDX " TIPO "
062600             PRF-TIPO (WS-COL-IDX)
062700     END-IF.
062800*    SAI DO PARAGRAFO 0310 (ALVO DO PERFORM ... THRU).
062900 0310-EXIT.
063000     EXIT.
063100
063200*    0311-PROCESSAR-LINHA - CLASSIFICA A CELULA DA LINHA CORRENTE
063300*    COMO FALTANTE OU NAO E, SE NAO FOR FALTANTE, TESTA E CONVERTE
063400*    O VALOR NUMERICO E ATUALIZA AS TABELAS DE VALORES DISTINTOS.
063500 0311-PROCESSAR-LINHA.
063600*    Move tab-campo (ws-lin-idx, ws-col-idx) para ws-celula-texto.
063700     MOVE TAB-CAMPO (WS-LIN-IDX, WS-COL-IDX) TO WS-CELULA-TEXTO.
063800*    Tira os brancos da frente da celula (CH1733) antes de
063900*    classificar/testar; a WS-CELULA-TEXTO crua fica intacta para
064000*    o texto distinto/topo-5 mais abaixo neste paragrafo.
064100     PERFORM 0918-TIRAR-BRANCOS-FRENTE THRU 0918-EXIT.
064200*    Classifica a celula como faltante ou nao.
064300     PERFORM 0915-CLASSIFICAR-FALTA THRU 0915-EXIT.
064400*    Testa: celula-e-faltante.
064500     IF CELULA-E-FALTANTE
064600*        Soma 1 em PRF-QTDE-FALTA (WS-COL-IDX).
064700         ADD 1 TO PRF-QTDE-FALTA (WS-COL-IDX)
064800*    CASO CONTRARIO (RAMO ELSE).
064900     ELSE
065000*        Soma 1 em PRF-QTDE-OK (WS-COL-IDX).
065100         ADD 1 TO PRF-QTDE-OK (WS-COL-IDX)
065200*    Acrescenta o texto bruto na lista de distintos.
065300         PERFORM 0352-COLETAR-TEXTO-DISTINTO THRU 0352-EXIT
065400*    Testa se a celula e um numero decimal valido.
065500         PERFORM 0930-TESTA-NUMERICO THRU 0930-EXIT
065600*        Testa: VALOR-E-NUMERICO.
065700         IF VALOR-E-NUMERICO
065800*    Converte o texto da celula para valor decimal.
065900             PERFORM 0940-CONVERTER-NUMERICO THRU 0940-EXIT
066000*            Soma 1 em WS-QTDE-VALORES.
066100             ADD 1 TO WS-QTDE-VALORES
066200*            Move WS-VALOR-CONVERTIDO para WS-VALOR
066300*            (WS-QTDE-VALORES).
066400             MOVE WS-VALOR-CONVERTIDO
066500                 TO WS-VALOR (WS-QTDE-VALORES)
066600*    Acrescenta o valor numerico na lista de distintos.
066700             PERFORM 0353-COLETAR-NUM-DISTINTO THRU 0353-EXIT
066800*        CASO CONTRARIO (RAMO ELSE).
066900         ELSE
067000*            Move "N" para WS-TODOS-NUMERICOS.
067100             MOVE "N" TO WS-TODOS-NUMERICOS
067200         END-IF
067300     END-IF.
067400*    SAI DO PARAGRAFO 0311 (ALVO DO PERFORM ... THRU).
067500 0311-EXIT.
067600     EXIT.
067700
067800*    0320-INFERIR-TIPO - NUMBER SO QUANDO HOUVER PELO MENOS 1
067900*    VALOR PREENCHIDO E TODOS OS PREENCHIDOS FOREM NUMERICOS.
068000 0320-INFERIR-TIPO.
068100*    Testa: prf-qtde-ok (ws-col-idx) = zero.
068200     IF PRF-QTDE-OK (WS-COL-IDX) = ZERO
068300*        Move "TEXT" para PRF-TIPO (WS-COL-IDX).
068400         MOVE "TEXT" TO PRF-TIPO (WS-COL-IDX)
068500*    CASO CONTRARIO (RAMO ELSE).
068600     ELSE
068700*        Testa: SAO-TODOS-NUMERICOS.
068800         IF SAO-TODOS-NUMERICOS
068900*            Move "NUMBER" para PRF-TIPO (WS-COL-IDX).
069000             MOVE "NUMBER" TO PRF-TIPO (WS-COL-IDX)
069100*        CASO CONTRARIO (RAMO ELSE).
069200         ELSE
069300*            Move "TEXT" para PRF-TIPO (WS-COL-IDX).
069400             MOVE "TEXT" TO PRF-TIPO (WS-COL-IDX)
069500         END-IF
069600     END-IF.
069700*    SAI DO PARAGRAFO 0320 (ALVO DO PERFORM ... THRU).
069800 0320-EXIT.
069900     EXIT.
070000
070100*    0330-CONTAR-E-PERC - FECHA A CONTAGEM DE UNICOS E CALCULA O
070200*    PERCENTUAL DE FALTA (ARREDONDADO, 1 CASA DECIMAL).  A PARTIR
070300*    DA VRS 3.3, A CONTAGEM DE UNICOS RESPEITA O TIPO DA COLUNA:
070400*    COLUNA NUMBER USA O CONTADOR QUE DISTINGUE PELO VALOR JA
070500*    CONVERTIDO (1 E 1.0 SAO O MESMO VALOR); COLUNA TEXT USA O
070600*    CONTADOR DA CADEIA BRUTA, SEM CONVERSAO.
070700 0330-CONTAR-E-PERC.
070800*    Testa: prf-tipo (ws-col-idx) = "number".
070900     IF PRF-TIPO (WS-COL-IDX) = "NUMBER"
071000*        Move WS-QTDE-DISTINTOS para PRF-QTDE-UNICOS (WS-COL-IDX).
071100         MOVE WS-QTDE-DISTINTOS TO PRF-QTDE-UNICOS (WS-COL-IDX)
071200*    CASO CONTRARIO (RAMO ELSE).
071300     ELSE
071400*        Move de valor.
071500         MOVE WS-QTDE-DISTINTOS-TXT
071600             TO PRF-QTDE-UNICOS (WS-COL-IDX)
071700     END-IF.
071800*    Testa: ws-total-linhas > zero.
071900     IF WS-TOTAL-LINHAS > ZERO
072000*        Calcula: PRF-PERC-FALTA (WS-COL-IDX) ROUNDED =.
072100         COMPUTE PRF-PERC-FALTA (WS-COL-IDX) ROUNDED =
072200             (PRF-QTDE-FALTA (WS-COL-IDX) * 100) / WS-TOTAL-LINHAS
072300*    CASO CONTRARIO (RAMO ELSE).
072400     ELSE
072500*        Move 0 para PRF-PERC-FALTA (WS-COL-IDX).
072600         MOVE 0 TO PRF-PERC-FALTA (WS-COL-IDX)
072700     END-IF.
072800*    SAI DO PARAGRAFO 0330 (ALVO DO PERFORM ... THRU).
072900 0330-EXIT.
073000     EXIT.
073100
073200*    
073300*    -----------------------------------------------------------------*
073400*    0352/0353 - CONTAGEM DE VALORES DISTINTOS DA COLUNA CORRENTE,
073500*    UM PARA O TEXTO BRUTO DA CELULA (ALIMENTA PRF-QTDE-UNICOS,
073600*    QUALQUER QUE SEJA O TIPO) E OUTRO SO PARA OS VALORES JA
073700*    CONVERTIDOS PARA NUMERO (ALIMENTA A MODA EM 0430).
073800*    
073900*    -----------------------------------------------------------------*
074000 0352-COLETAR-TEXTO-DISTINTO.
074100*    Move 0 para ws-pos.
074200     MOVE 0 TO WS-POS.
074300*    Procura o texto bruto na lista de distintos.
074400     PERFORM 0354-PROCURAR-TEXTO THRU 0354-EXIT
074500         VARYING WS-I FROM 1 BY 1
074600         UNTIL WS-I > WS-QTDE-DISTINTOS-TXT OR WS-POS > 0.
074700*    Testa: ws-pos > 0.
074800     IF WS-POS > 0
074900*        Soma 1 em WS-TEXTO-DIST-QTDE (WS-POS).
075000         ADD 1 TO WS-TEXTO-DIST-QTDE (WS-POS)
075100*    CASO CONTRARIO (RAMO ELSE).
075200     ELSE
075300*        Testa: WS-QTDE-DISTINTOS-TXT < 5000.
075400         IF WS-QTDE-DISTINTOS-TXT < 5000
075500*            Soma 1 em WS-QTDE-DISTINTOS-TXT.
075600             ADD 1 TO WS-QTDE-DISTINTOS-TXT
075700*            Move de valor.
075800             MOVE WS-CELULA-TEXTO
075900                 TO WS-TEXTO-DIST (WS-QTDE-DISTINTOS-TXT)
076000*            Move 1 para WS-TEXTO-DIST-QTDE
076100*            (WS-QTDE-DISTINTOS-TXT).
076200             MOVE 1 TO WS-TEXTO-DIST-QTDE (WS-QTDE-DISTINTOS-TXT)
076300         END-IF
076400     END-IF.
076500*    SAI DO PARAGRAFO 0352 (ALVO DO PERFORM ... THRU).
076600 0352-EXIT.
076700     EXIT.
076800
076900*    0354-PROCURAR-TEXTO - Procura o texto bruto da celula na
077000*    lista de distintos ja
077100*    coletada.
077200 0354-PROCURAR-TEXTO.
077300*    Testa: ws-texto-dist (ws-i) = ws-celula-texto.
077400     IF WS-TEXTO-DIST (WS-I) = WS-CELULA-TEXTO
077500*        Move WS-I para WS-POS.
077600         MOVE WS-I TO WS-POS
077700     END-IF.
077800*    SAI DO PARAGRAFO 0354 (ALVO DO PERFORM ... THRU).
077900 0354-EXIT.
078000     EXIT.
078100
078200*    0353-COLETAR-NUM-DISTINTO - Acrescenta o valor numerico
078300*    convertido na lista de
078400*    distintos.
078500 0353-COLETAR-NUM-DISTINTO.
078600*    Move 0 para ws-pos.
078700     MOVE 0 TO WS-POS.
078800*    Procura o valor numerico na lista de distintos.
078900     PERFORM 0355-PROCURAR-NUM THRU 0355-EXIT
079000         VARYING WS-I FROM 1 BY 1
079100         UNTIL WS-I > WS-QTDE-DISTINTOS OR WS-POS > 0.
079200*    Testa: ws-pos > 0.
079300     IF WS-POS > 0
079400*        Soma 1 em WS-VALOR-DIST-QTDE (WS-POS).
079500         ADD 1 TO WS-VALOR-DIST-QTDE (WS-POS)
079600*    CASO CONTRARIO (RAMO ELSE).
079700     ELSE
079800*        Testa: WS-QTDE-DISTINTOS < 5000.
079900         IF WS-QTDE-DISTINTOS < 5000
080000*            Soma 1 em WS-QTDE-DISTINTOS.
080100             ADD 1 TO WS-QTDE-DISTINTOS
080200*            Move de valor.
080300             MOVE WS-VALOR-CONVERTIDO
080400                 TO WS-VALOR-DIST (WS-QTDE-DISTINTOS)
080500*            Move 1 para WS-VALOR-DIST-QTDE (WS-QTDE-DISTINTOS).
080600             MOVE 1 TO WS-VALOR-DIST-QTDE (WS-QTDE-DISTINTOS)
080700         END-IF
080800     END-IF.
080900*    SAI DO PARAGRAFO 0353 (ALVO DO PERFORM ... THRU).
081000 0353-EXIT.
081100     EXIT.
081200
081300*    0355-PROCURAR-NUM - Procura o valor numerico convertido na
081400*    lista de
081500*    distintos ja coletada.
081600 0355-PROCURAR-NUM.
081700*    Testa: ws-valor-dist (ws-i) = ws-valor-convertido.
081800     IF WS-VALOR-DIST (WS-I) = WS-VALOR-CONVERTIDO
081900*        Move WS-I para WS-POS.
082000         MOVE WS-I TO WS-POS
082100     END-IF.
082200*    SAI DO PARAGRAFO 0355 (ALVO DO PERFORM ... THRU).
082300 0355-EXIT.
082400     EXIT.
082500
082600*    
082700*    -----------------------------------------------------------------*
082800*    0915 - CLASSIFICA A CELULA CORRENTE (WS-CELULA-TEXTO) COMO
082900*    FALTANTE (VAZIA OU IGUAL A NA/N-A/NULL/NONE/NAN, SEM OLHAR
083000*    MAIUSCULA/MINUSCULA) OU PREENCHIDA.
083100*    
083200*    -----------------------------------------------------------------*
083300 0915-CLASSIFICAR-FALTA.
083400*    Descobre o tamanho da celula sem os espacos a direita.
083500     PERFORM 0916-ACHAR-TAMANHO-CELULA THRU 0916-EXIT.
083600*    Move "n" para ws-celula-faltante.
083700     MOVE "N" TO WS-CELULA-FALTANTE.
083800*    Testa: ws-tamanho-celula = zero.
083900     IF WS-TAMANHO-CELULA = ZERO
084000*        Move "S" para WS-CELULA-FALTANTE.
084100         MOVE "S" TO WS-CELULA-FALTANTE
084200*    CASO CONTRARIO (RAMO ELSE).
084300     ELSE
084400*        Move WS-CELULA-SEM-BRANCO para WS-CELULA-MAIUS.
084500         MOVE WS-CELULA-SEM-BRANCO TO WS-CELULA-MAIUS
084600         INSPECT WS-CELULA-MAIUS CONVERTING
084700             "abcdefghijklmnopqrstuvwxyz" TO
084800             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
084900*        Testa: WS-CELULA-MAIUS (1 : WS-TAMANHO-CELULA) = "NA".
085000         IF WS-CELULA-MAIUS (1 : WS-TAMANHO-CELULA) = "NA"
085100            OR WS-CELULA-MAIUS (1 : WS-TAMANHO-CELULA) = "N/A"
085200            OR WS-CELULA-MAIUS (1 : WS-TAMANHO-CELULA) = "NULL"
085300            OR WS-CELULA-MAIUS (1 : WS-TAMANHO-CELULA) = "NONE"
085400            OR WS-CELULA-MAIUS (1 : WS-TAMANHO-CELULA) = "NAN"
085500*            Move "S" para WS-CELULA-FALTANTE.
085600             MOVE "S" TO WS-CELULA-FALTANTE
085700         END-IF
085800     END-IF.
085900*    SAI DO PARAGRAFO 0915 (ALVO DO PERFORM ... THRU).
086000 0915-EXIT.
086100     EXIT.
086200
086300*    0916/0917 - TAMANHO UTIL DA CELULA, VARRENDO DE TRAS PARA
086400*    FRENTE ATE ACHAR O 1o CARACTER QUE NAO E BRANCO.
086500 0916-ACHAR-TAMANHO-CELULA.
086600*    Move 0 para ws-tamanho-celula.
086700     MOVE 0 TO WS-TAMANHO-CELULA.
086800*    Testa 1 posicao da celula a procura de caractere invalido.
086900     PERFORM 0917-TESTAR-POS THRU 0917-EXIT
087000         VARYING WS-POS FROM 40 BY -1
087100         UNTIL WS-POS = 0 OR WS-TAMANHO-CELULA > 0.
087200*    SAI DO PARAGRAFO 0916 (ALVO DO PERFORM ... THRU).
087300 0916-EXIT.
087400     EXIT.
087500
087600*    0917-TESTAR-POS - Testa 1 posicao da celula a procura de
087700*    caracteres que
087800*    nao sejam digito, sinal ou ponto.
087900 0917-TESTAR-POS.
088000*    Testa: ws-celula-sem-branco (ws-pos : 1) not = space.
088100     IF WS-CELULA-SEM-BRANCO (WS-POS : 1) NOT = SPACE
088200*        Move WS-POS para WS-TAMANHO-CELULA.
088300         MOVE WS-POS TO WS-TAMANHO-CELULA
088400     END-IF.
088500*    SAI DO PARAGRAFO 0917 (ALVO DO PERFORM ... THRU).
088600 0917-EXIT.
088700     EXIT.
088800
088900*
089000*    -----------------------------------------------------------------*
089100*    0918/0919 - TIRA OS BRANCOS DA FRENTE DA CELULA (CH1733). O
089200*    0916/0917 SO TIRAVA OS BRANCOS DO FIM; UMA CELULA " NA" OU
089300*    " 42" FICAVA COM BRANCO NA FRENTE E O 0915/0930 ERRAVAM A
089400*    CLASSIFICACAO. PROCURA A 1A POSICAO NAO-BRANCO E COPIA O
089500*    RESTO DA CELULA PARA WS-CELULA-SEM-BRANCO, QUE PASSA A SER
089600*    USADA NA CLASSIFICACAO DE FALTA E NO TESTE NUMERICO. A
089700*    WS-CELULA-TEXTO ORIGINAL (CRUA) CONTINUA A MESMA, POIS O
089800*    TEXTO DISTINTO/TOPO-5 TEM QUE COMPARAR PELA CELULA CRUA.
089900*    -----------------------------------------------------------------*
090000 0918-TIRAR-BRANCOS-FRENTE.
090100*    Zera ws-pos-ini-celula antes de procurar.
090200     MOVE 0 TO WS-POS-INI-CELULA.
090300     PERFORM 0919-TESTAR-POS-INI THRU 0919-EXIT
090400         VARYING WS-POS FROM 1 BY 1
090500         UNTIL WS-POS > 40 OR WS-POS-INI-CELULA > 0.
090600*    CELULA TODA EM BRANCO: ASSUME POSICAO 1.
090700     IF WS-POS-INI-CELULA = ZERO
090800         MOVE 1 TO WS-POS-INI-CELULA
090900     END-IF.
091000     MOVE SPACES TO WS-CELULA-SEM-BRANCO.
091100     MOVE WS-CELULA-TEXTO (WS-POS-INI-CELULA :)
091200         TO WS-CELULA-SEM-BRANCO.
091300*    SAI DO PARAGRAFO 0918 (ALVO DO PERFORM ... THRU).
091400 0918-EXIT.
091500     EXIT.
091600
091700*    Testa: ws-celula-texto (ws-pos : 1) not = space.
091800 0919-TESTAR-POS-INI.
091900     IF WS-CELULA-TEXTO (WS-POS : 1) NOT = SPACE
092000*        Move WS-POS para WS-POS-INI-CELULA.
092100         MOVE WS-POS TO WS-POS-INI-CELULA
092200     END-IF.
092300*    SAI DO PARAGRAFO 0919 (ALVO DO PERFORM ... THRU).
092400 0919-EXIT.
092500     EXIT.
092600
092700*
092800*    -----------------------------------------------------------------*
092900*    0930/0931 - TESTA SE A CELULA CORRENTE E NUMERICA: SINAL
093000*    OPCIONAL, DIGITOS, NO MAXIMO 1 PONTO DECIMAL, MAIS NENHUM
093100*    OUTRO CARACTER. NAO RECONHECE NOTACAO CIENTIFICA.
093200*    
093300*    -----------------------------------------------------------------*
093400 0930-TESTA-NUMERICO.
093500*    Move "s" para ws-valor-ok.
093600     MOVE "S" TO WS-VALOR-OK.
093700*    Move "n" para ws-viu-ponto.
093800     MOVE "N" TO WS-VIU-PONTO.
093900*    Move "n" para ws-viu-digito.
094000     MOVE "N" TO WS-VIU-DIGITO.
094100*    Move ws-celula-sem-branco (1 : 1) para ws-caracter-1.
094200     MOVE WS-CELULA-SEM-BRANCO (1 : 1) TO WS-CARACTER-1.
094300*    Testa: ws-caracter-1 = "-" or ws-caracter-1 = "+".
094400     IF WS-CARACTER-1 = "-" OR WS-CARACTER-1 = "+"
094500*        Move 2 para WS-POS-INICIO.
094600         MOVE 2 TO WS-POS-INICIO
094700*    CASO CONTRARIO (RAMO ELSE).
094800     ELSE
094900*        Move 1 para WS-POS-INICIO.
095000         MOVE 1 TO WS-POS-INICIO
095100     END-IF.
095200*    Testa: ws-pos-inicio > ws-tamanho-celula.
095300     IF WS-POS-INICIO > WS-TAMANHO-CELULA
095400*        Move "N" para WS-VALOR-OK.
095500         MOVE "N" TO WS-VALOR-OK
095600*    CASO CONTRARIO (RAMO ELSE).
095700     ELSE
095800*    Testa 1 caractere durante a checagem de numero.
095900         PERFORM 0931-TESTAR-CARACTER THRU 0931-EXIT
096000             VARYING WS-POS FROM WS-POS-INICIO BY 1
096100             UNTIL WS-POS > WS-TAMANHO-CELULA
096200                OR WS-VALOR-OK = "N"
096300*        Testa: WS-VIU-DIGITO = "N".
096400         IF WS-VIU-DIGITO = "N"
096500*            Move "N" para WS-VALOR-OK.
096600             MOVE "N" TO WS-VALOR-OK
096700         END-IF
096800     END-IF.
096900*    SAI DO PARAGRAFO 0930 (ALVO DO PERFORM ... THRU).
097000 0930-EXIT.
097100     EXIT.
097200
097300*    0931-TESTAR-CARACTER - Testa 1 caractere da celula durante a
097400*    checagem de
097500*    numero.
097600 0931-TESTAR-CARACTER.
097700*    Testa: ws-celula-sem-branco (ws-pos : 1) = ".".
097800     IF WS-CELULA-SEM-BRANCO (WS-POS : 1) = "."
097900*        Testa: WS-VIU-PONTO = "S".
098000         IF WS-VIU-PONTO = "S"
098100*            Move "N" para WS-VALOR-OK.
098200             MOVE "N" TO WS-VALOR-OK
098300*        CASO CONTRARIO (RAMO ELSE).
098400         ELSE
098500*            Move "S" para WS-VIU-PONTO.
098600             MOVE "S" TO WS-VIU-PONTO
098700         END-IF
098800*    CASO CONTRARIO (RAMO ELSE).
098900     ELSE
099000*        Testa: WS-CELULA-SEM-BRANCO (WS-POS : 1) IS CLASSE-DIGITO.
099100         IF WS-CELULA-SEM-BRANCO (WS-POS : 1) IS CLASSE-DIGITO
099200*            Move "S" para WS-VIU-DIGITO.
099300             MOVE "S" TO WS-VIU-DIGITO
099400*        CASO CONTRARIO (RAMO ELSE).
099500         ELSE
099600*            Move "N" para WS-VALOR-OK.
099700             MOVE "N" TO WS-VALOR-OK
099800         END-IF
099900     END-IF.
100000*    SAI DO PARAGRAFO 0931 (ALVO DO PERFORM ... THRU).
100100 0931-EXIT.
100200     EXIT.
100300
100400*    
100500*    -----------------------------------------------------------------*
100600*    0940/0941 - CONVERTE A CELULA JA TESTADA EM 0930 PARA UM
100700*    VALOR NUMERICO, ACUMULANDO DIGITO A DIGITO (SEM NENHUMA
100800*    FUNCAO DE BIBLIOTECA) E SO DEPOIS APLICANDO AS CASAS
100900*    DECIMAIS VISTAS APOS O PONTO.
101000*    
101100*    -----------------------------------------------------------------*
101200 0940-CONVERTER-NUMERICO.
101300*    Move 0 para ws-acc.
101400     MOVE 0 TO WS-ACC.
101500*    Move 0 para ws-casas-dec.
101600     MOVE 0 TO WS-CASAS-DEC.
101700*    Move "n" para ws-viu-ponto.
101800     MOVE "N" TO WS-VIU-PONTO.
101900*    Move ws-celula-sem-branco (1 : 1) para ws-caracter-1.
102000     MOVE WS-CELULA-SEM-BRANCO (1 : 1) TO WS-CARACTER-1.
102100*    Testa: ws-caracter-1 = "-".
102200     IF WS-CARACTER-1 = "-"
102300*        Move "S" para WS-SINAL-NEG.
102400         MOVE "S" TO WS-SINAL-NEG
102500*        Move 2 para WS-POS-INICIO.
102600         MOVE 2 TO WS-POS-INICIO
102700*    CASO CONTRARIO (RAMO ELSE).
102800     ELSE
102900*        Move "N" para WS-SINAL-NEG.
103000         MOVE "N" TO WS-SINAL-NEG
103100*        Testa: WS-CARACTER-1 = "+".
103200         IF WS-CARACTER-1 = "+"
103300*            Move 2 para WS-POS-INICIO.
103400             MOVE 2 TO WS-POS-INICIO
103500*        CASO CONTRARIO (RAMO ELSE).
103600         ELSE
103700*            Move 1 para WS-POS-INICIO.
103800             MOVE 1 TO WS-POS-INICIO
103900         END-IF
104000     END-IF.
104100*    Acumula 1 digito decimal no valor sendo convertido.
104200     PERFORM 0941-ACUMULAR-DIGITO THRU 0941-EXIT
104300         VARYING WS-POS FROM WS-POS-INICIO BY 1
104400         UNTIL WS-POS > WS-TAMANHO-CELULA.
104500*    Avalia ws-casas-dec em bloco de casos.
104600     EVALUATE WS-CASAS-DEC
104700         WHEN 0
104800*            Calcula: WS-VALOR-CONVERTIDO = WS-ACC.
104900             COMPUTE WS-VALOR-CONVERTIDO = WS-ACC
105000         WHEN 1
105100*            Calcula: WS-VALOR-CONVERTIDO = WS-ACC / 10.
105200             COMPUTE WS-VALOR-CONVERTIDO = WS-ACC / 10
105300         WHEN 2
105400*            Calcula: WS-VALOR-CONVERTIDO = WS-ACC / 100.
105500             COMPUTE WS-VALOR-CONVERTIDO = WS-ACC / 100
105600         WHEN 3
105700*            Calcula: WS-VALOR-CONVERTIDO = WS-ACC / 1000.
105800             COMPUTE WS-VALOR-CONVERTIDO = WS-ACC / 1000
105900         WHEN OTHER
106000*            Calcula: WS-VALOR-CONVERTIDO = WS-ACC / 10000.
106100             COMPUTE WS-VALOR-CONVERTIDO = WS-ACC / 10000
106200     END-EVALUATE.
106300*    Testa: ws-sinal-neg = "s".
106400     IF WS-SINAL-NEG = "S"
106500*        Calcula: WS-VALOR-CONVERTIDO = WS-VALOR-CONVERTIDO * -1.
106600         COMPUTE WS-VALOR-CONVERTIDO = WS-VALOR-CONVERTIDO * -1
106700     END-IF.
106800*    SAI DO PARAGRAFO 0940 (ALVO DO PERFORM ... THRU).
106900 0940-EXIT.
107000     EXIT.
107100
107200*    0941-ACUMULAR-DIGITO - Acumula 1 digito decimal no valor
107300*    numerico sendo
107400*    convertido.
107500 0941-ACUMULAR-DIGITO.
107600*    Testa: ws-celula-sem-branco (ws-pos : 1) = ".".
107700     IF WS-CELULA-SEM-BRANCO (WS-POS : 1) = "."
107800*        Move "S" para WS-VIU-PONTO.
107900         MOVE "S" TO WS-VIU-PONTO
108000*    CASO CONTRARIO (RAMO ELSE).
108100     ELSE
108200*        Move WS-CELULA-SEM-BRANCO (WS-POS : 1) para WS-DIGITO.
108300         MOVE WS-CELULA-SEM-BRANCO (WS-POS : 1) TO WS-DIGITO
108400*        Calcula: WS-ACC = WS-ACC * 10 + WS-DIGITO.
108500         COMPUTE WS-ACC = WS-ACC * 10 + WS-DIGITO
108600*        Testa: WS-VIU-PONTO = "S".
108700         IF WS-VIU-PONTO = "S"
108800*            Soma 1 em WS-CASAS-DEC.
108900             ADD 1 TO WS-CASAS-DEC
109000         END-IF
109100     END-IF.
109200*    SAI DO PARAGRAFO 0941 (ALVO DO PERFORM ... THRU).
109300 0941-EXIT.
109400     EXIT.
109500
109600*    
109700*    -----------------------------------------------------------------*
109800*    0400-CALC-ESTATISTICAS-NUM - ESTATISTICAS DE UMA COLUNA DO
109900*    TIPO NUMBER: ORDENA OS VALORES E CALCULA MINIMO, MAXIMO,
110000*    MEDIA, MEDIANA, MODA, DESVIO PADRAO E (QUANDO N >= 4) OS
110100*    QUARTIS 1 E 3.
110200*    
110300*    -----------------------------------------------------------------*
110400 0400-CALC-ESTATISTICAS-NUM.
110500*    Ordena a tabela de valores numericos da coluna.
110600     PERFORM 0405-ORDENAR-VALORES THRU 0405-EXIT.
110700*    Calcula minimo, maximo e media da coluna.
110800     PERFORM 0410-MIN-MAX-MEDIA THRU 0410-EXIT.
110900*    Calcula a mediana a partir da tabela ordenada.
111000     PERFORM 0420-MEDIANA THRU 0420-EXIT.
111100*    Calcula a moda da coluna numerica.
111200     PERFORM 0430-MODA THRU 0430-EXIT.
111300*    Calcula o desvio padrao populacional.
111400     PERFORM 0440-DESVIO-PADRAO THRU 0440-EXIT.
111500*    Testa: ws-qtde-valores >= 4.
111600     IF WS-QTDE-VALORES >= 4
111700*    Calcula o 1o e o 3o quartil da coluna.
111800         PERFORM 0450-QUARTIS THRU 0450-EXIT
111900*        Move "Y" para PRF-QUARTIL-FLAG (WS-COL-IDX).
112000         MOVE "Y" TO PRF-QUARTIL-FLAG (WS-COL-IDX)
112100*    CASO CONTRARIO (RAMO ELSE).
112200     ELSE
112300*        Move "N" para PRF-QUARTIL-FLAG (WS-COL-IDX).
112400         MOVE "N" TO PRF-QUARTIL-FLAG (WS-COL-IDX)
112500     END-IF.
112600*    SAI DO PARAGRAFO 0400 (ALVO DO PERFORM ... THRU).
112700 0400-EXIT.
112800     EXIT.
112900
113000*    0405-0408 - ORDENACAO ASCENDENTE DE WS-VALOR POR INSERCAO EM
113100*    WS-VALOR-ORDENADO (SEM USO DO VERBO SORT, POR SER UM VETOR
113200*    JA EM MEMORIA E NAO UM ARQUIVO DE TRABALHO).
113300 0405-ORDENAR-VALORES.
113400*    Copia 1 valor para a tabela ordenada.
113500     PERFORM 0406-COPIAR-VALOR THRU 0406-EXIT
113600         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-QTDE-VALORES.
113700*    Insere 1 valor na posicao correta da tabela ordenada.
113800     PERFORM 0407-INSERIR THRU 0407-EXIT
113900         VARYING WS-I FROM 2 BY 1 UNTIL WS-I > WS-QTDE-VALORES.
114000*    SAI DO PARAGRAFO 0405 (ALVO DO PERFORM ... THRU).
114100 0405-EXIT.
114200     EXIT.
114300
114400*    0406-COPIAR-VALOR - Copia 1 valor para a tabela ordenada
114500*    durante a ordenacao
114600*    por insercao.
114700 0406-COPIAR-VALOR.
114800*    Move ws-valor (ws-i) para ws-valor-ordenado (ws-i).
114900     MOVE WS-VALOR (WS-I) TO WS-VALOR-ORDENADO (WS-I).
115000*    SAI DO PARAGRAFO 0406 (ALVO DO PERFORM ... THRU).
115100 0406-EXIT.
115200     EXIT.
115300
115400*    0407-INSERIR - Insere 1 valor na posicao correta da tabela
115500*    ordenada.
115600 0407-INSERIR.
115700*    Move ws-valor-ordenado (ws-i) para ws-chave.
115800     MOVE WS-VALOR-ORDENADO (WS-I) TO WS-CHAVE.
115900*    Move ws-i para ws-j.
116000     MOVE WS-I TO WS-J.
116100*    Desloca os valores maiores 1 posicao na tabela ordenada.
116200     PERFORM 0408-DESLOCAR THRU 0408-EXIT
116300         UNTIL WS-J = 1
116400            OR WS-VALOR-ORDENADO (WS-J - 1) NOT > WS-CHAVE.
116500*    Move ws-chave para ws-valor-ordenado (ws-j).
116600     MOVE WS-CHAVE TO WS-VALOR-ORDENADO (WS-J).
116700*    SAI DO PARAGRAFO 0407 (ALVO DO PERFORM ... THRU).
116800 0407-EXIT.
116900     EXIT.
117000
117100*    0408-DESLOCAR - Abre espaco na tabela ordenada deslocando os
117200*    valores
117300*    maiores 1 posicao.
117400 0408-DESLOCAR.
117500*    Move ws-valor-ordenado (ws-j - 1) para ws-valor-ordenado
117600*    (ws-j).
117700     MOVE WS-VALOR-ORDENADO (WS-J - 1)
117800         TO WS-VALOR-ORDENADO (WS-J).
117900*    Subtrai 1 from ws-j.
118000     SUBTRACT 1 FROM WS-J.
118100*    SAI DO PARAGRAFO 0408 (ALVO DO PERFORM ... THRU).
118200 0408-EXIT.
118300     EXIT.
118400
118500*    0410-MIN-MAX-MEDIA - Calcula o minimo, o maximo e a media dos
118600*    valores
118700*    numericos da coluna.
118800 0410-MIN-MAX-MEDIA.
118900*    Move ws-valor-ordenado (1) para prf-minimo (ws-col-idx).
119000     MOVE WS-VALOR-ORDENADO (1) TO PRF-MINIMO (WS-COL-IDX).
119100*    Move de valor.
119200     MOVE WS-VALOR-ORDENADO (WS-QTDE-VALORES)
119300         TO PRF-MAXIMO (WS-COL-IDX).
119400*    Move 0 para ws-soma.
119500     MOVE 0 TO WS-SOMA.
119600*    Acumula a soma dos valores para a media.
119700     PERFORM 0411-SOMAR THRU 0411-EXIT
119800         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-QTDE-VALORES.
119900*    Calcula prf-media (ws-col-idx).
120000     COMPUTE PRF-MEDIA (WS-COL-IDX) ROUNDED =
120100         WS-SOMA / WS-QTDE-VALORES.
120200*    SAI DO PARAGRAFO 0410 (ALVO DO PERFORM ... THRU).
120300 0410-EXIT.
120400     EXIT.
120500
120600*    0411-SOMAR - Acumula a soma dos valores numericos para o
120700*    calculo da
120800*    media.
120900 0411-SOMAR.
121000*    Soma ws-valor (ws-i) em ws-soma.
121100     ADD WS-VALOR (WS-I) TO WS-SOMA.
121200*    SAI DO PARAGRAFO 0411 (ALVO DO PERFORM ... THRU).
121300 0411-EXIT.
121400     EXIT.
121500
121600*    0420-MEDIANA - MEDIA DOS 2 VALORES DO MEIO QUANDO N E PAR,
121700*    VALOR DO MEIO QUANDO N E IMPAR (RESTO DA DIVISAO POR 2).
121800 0420-MEDIANA.
121900*    Divide ws-qtde-valores by 2 giving ws-i remainder ws-j.
122000     DIVIDE WS-QTDE-VALORES BY 2 GIVING WS-I REMAINDER WS-J.
122100*    Testa: ws-j = 1.
122200     IF WS-J = 1
122300*        Calcula: WS-IDX-MEDIANA = (WS-QTDE-VALORES + 1) / 2.
122400         COMPUTE WS-IDX-MEDIANA = (WS-QTDE-VALORES + 1) / 2
122500*        Move de valor.
122600         MOVE WS-VALOR-ORDENADO (WS-IDX-MEDIANA)
122700             TO PRF-MEDIANA (WS-COL-IDX)
122800*    CASO CONTRARIO (RAMO ELSE).
122900     ELSE
123000*        Calcula: WS-IDX-MEDIANA = WS-QTDE-VALORES / 2.
123100         COMPUTE WS-IDX-MEDIANA = WS-QTDE-VALORES / 2
123200*        Calcula: WS-IDX-MEDIANA-2 = WS-IDX-MEDIANA + 1.
123300         COMPUTE WS-IDX-MEDIANA-2 = WS-IDX-MEDIANA + 1
123400*        Calcula: PRF-MEDIANA (WS-COL-IDX) ROUNDED =.
123500         COMPUTE PRF-MEDIANA (WS-COL-IDX) ROUNDED =
123600             (WS-VALOR-ORDENADO (WS-IDX-MEDIANA) +
123700              WS-VALOR-ORDENADO (WS-IDX-MEDIANA-2)) / 2
123800     END-IF.
123900*    SAI DO PARAGRAFO 0420 (ALVO DO PERFORM ... THRU).
124000 0420-EXIT.
124100     EXIT.
124200
124300*    0430-0432 - MODA: VALOR DISTINTO COM MAIOR FREQUENCIA. SE
124400*    MAIS
124500*    DE 1 VALOR EMPATAR NO MAXIMO, A COLUNA NAO TEM MODA UNICA.
124600 0430-MODA.
124700*    Move 0 para ws-max-qtde.
124800     MOVE 0 TO WS-MAX-QTDE.
124900*    Acha a maior frequencia entre os distintos.
125000     PERFORM 0431-ACHAR-MAX THRU 0431-EXIT
125100         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-QTDE-DISTINTOS.
125200*    Move 0 para ws-qtde-no-max.
125300     MOVE 0 TO WS-QTDE-NO-MAX.
125400*    Move 0 para ws-pos-max.
125500     MOVE 0 TO WS-POS-MAX.
125600*    Conta quantos distintos empatam na maior frequencia.
125700     PERFORM 0432-CONTAR-MAX THRU 0432-EXIT
125800         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-QTDE-DISTINTOS.
125900*    Testa: ws-qtde-no-max = 1.
126000     IF WS-QTDE-NO-MAX = 1
126100*        Move WS-VALOR-DIST (WS-POS-MAX) para PRF-MODA
126200*        (WS-COL-IDX).
126300         MOVE WS-VALOR-DIST (WS-POS-MAX) TO PRF-MODA (WS-COL-IDX)
126400*        Move "Y" para PRF-MODA-FLAG (WS-COL-IDX).
126500         MOVE "Y" TO PRF-MODA-FLAG (WS-COL-IDX)
126600*    CASO CONTRARIO (RAMO ELSE).
126700     ELSE
126800*        Move 0 para PRF-MODA (WS-COL-IDX).
126900         MOVE 0 TO PRF-MODA (WS-COL-IDX)
127000*        Move "N" para PRF-MODA-FLAG (WS-COL-IDX).
127100         MOVE "N" TO PRF-MODA-FLAG (WS-COL-IDX)
127200     END-IF.
127300*    SAI DO PARAGRAFO 0430 (ALVO DO PERFORM ... THRU).
127400 0430-EXIT.
127500     EXIT.
127600
127700*    0431-ACHAR-MAX - Acha a maior frequencia entre os valores
127800*    distintos da
127900*    coluna.
128000 0431-ACHAR-MAX.
128100*    Testa: ws-valor-dist-qtde (ws-i) > ws-max-qtde.
128200     IF WS-VALOR-DIST-QTDE (WS-I) > WS-MAX-QTDE
128300*        Move WS-VALOR-DIST-QTDE (WS-I) para WS-MAX-QTDE.
128400         MOVE WS-VALOR-DIST-QTDE (WS-I) TO WS-MAX-QTDE
128500     END-IF.
128600*    SAI DO PARAGRAFO 0431 (ALVO DO PERFORM ... THRU).
128700 0431-EXIT.
128800     EXIT.
128900
129000*    0432-CONTAR-MAX - Conta quantos valores distintos empatam na
129100*    maior
129200*    frequencia.
129300 0432-CONTAR-MAX.
129400*    Testa: ws-valor-dist-qtde (ws-i) = ws-max-qtde.
129500     IF WS-VALOR-DIST-QTDE (WS-I) = WS-MAX-QTDE
129600*        Soma 1 em WS-QTDE-NO-MAX.
129700         ADD 1 TO WS-QTDE-NO-MAX
129800*        Testa: WS-POS-MAX = 0.
129900         IF WS-POS-MAX = 0
130000*            Move WS-I para WS-POS-MAX.
130100             MOVE WS-I TO WS-POS-MAX
130200         END-IF
130300     END-IF.
130400*    SAI DO PARAGRAFO 0432 (ALVO DO PERFORM ... THRU).
130500 0432-EXIT.
130600     EXIT.
130700
130800*    0440-0443 - DESVIO PADRAO POPULACIONAL (DIVIDE POR N, NAO
130900*    POR N-1). A RAIZ QUADRADA DA VARIANCIA E OBTIDA POR ITERACAO
131000*    DE NEWTON (20 VOLTAS), POIS ESTA VERSAO DO COMPILADOR NAO
131100*    TEM FUNCAO DE RAIZ QUADRADA.
131200 0440-DESVIO-PADRAO.
131300*    Move 0 para ws-soma-quad.
131400     MOVE 0 TO WS-SOMA-QUAD.
131500*    Acumula a soma dos quadrados das diferencas.
131600     PERFORM 0441-SOMAR-QUAD THRU 0441-EXIT
131700         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-QTDE-VALORES.
131800*    Calcula ws-variancia.
131900     COMPUTE WS-VARIANCIA = WS-SOMA-QUAD / WS-QTDE-VALORES.
132000*    Extrai a raiz quadrada pelo metodo de Newton.
132100     PERFORM 0442-RAIZ-QUADRADA THRU 0442-EXIT.
132200*    Move ws-raiz-x para prf-desvpad (ws-col-idx).
132300     MOVE WS-RAIZ-X TO PRF-DESVPAD (WS-COL-IDX).
132400*    SAI DO PARAGRAFO 0440 (ALVO DO PERFORM ... THRU).
132500 0440-EXIT.
132600     EXIT.
132700
132800*    0441-SOMAR-QUAD - Acumula a soma dos quadrados das diferencas
132900*    em relacao a
133000*    media.
133100 0441-SOMAR-QUAD.
133200*    Calcula ws-diferenca.
133300     COMPUTE WS-DIFERENCA = WS-VALOR (WS-I)
133400         - PRF-MEDIA (WS-COL-IDX).
133500*    Calcula ws-diferenca-quad.
133600     COMPUTE WS-DIFERENCA-QUAD = WS-DIFERENCA * WS-DIFERENCA.
133700*    Soma ws-diferenca-quad em ws-soma-quad.
133800     ADD WS-DIFERENCA-QUAD TO WS-SOMA-QUAD.
133900*    SAI DO PARAGRAFO 0441 (ALVO DO PERFORM ... THRU).
134000 0441-EXIT.
134100     EXIT.
134200
134300*    0442-RAIZ-QUADRADA - Extrai a raiz quadrada da variancia pelo
134400*    metodo de
134500*    Newton.
134600 0442-RAIZ-QUADRADA.
134700*    Testa: ws-variancia = zero.
134800     IF WS-VARIANCIA = ZERO
134900*        Move 0 para WS-RAIZ-X.
135000         MOVE 0 TO WS-RAIZ-X
135100*    CASO CONTRARIO (RAMO ELSE).
135200     ELSE
135300*        Move WS-VARIANCIA para WS-RAIZ-X.
135400         MOVE WS-VARIANCIA TO WS-RAIZ-X
135500*    Faz 1 iteracao do metodo de Newton.
135600         PERFORM 0443-ITERAR-RAIZ THRU 0443-EXIT
135700             VARYING WS-K FROM 1 BY 1 UNTIL WS-K > 20
135800     END-IF.
135900*    SAI DO PARAGRAFO 0442 (ALVO DO PERFORM ... THRU).
136000 0442-EXIT.
136100     EXIT.
136200
136300*    0443-ITERAR-RAIZ - Faz 1 iteracao do metodo de Newton para a
136400*    raiz quadrada.
136500 0443-ITERAR-RAIZ.
136600*    Calcula ws-raiz-x.
136700     COMPUTE WS-RAIZ-X ROUNDED =
136800         (WS-RAIZ-X + (WS-VARIANCIA / WS-RAIZ-X)) / 2.
136900*    SAI DO PARAGRAFO 0443 (ALVO DO PERFORM ... THRU).
137000 0443-EXIT.
137100     EXIT.
137200
137300*    0450-QUARTIS - QUARTIS 1 E 3 PELA POSICAO NO VETOR ORDENADO,
137400*    TRUNCANDO A DIVISAO INTEIRA (EFEITO PISO), SO CHAMADA QUANDO
137500*    HOUVER PELO MENOS 4 VALORES NUMERICOS NA COLUNA.
137600 0450-QUARTIS.
137700*    Calcula ws-idx-q1.
137800     COMPUTE WS-IDX-Q1 = (WS-QTDE-VALORES / 4) + 1.
137900*    Calcula ws-3n.
138000     COMPUTE WS-3N = WS-QTDE-VALORES * 3.
138100*    Calcula ws-idx-q3.
138200     COMPUTE WS-IDX-Q3 = (WS-3N / 4) + 1.
138300*    Move ws-valor-ordenado (ws-idx-q1) para prf-quartil-1
138400*    (ws-col-idx).
138500     MOVE WS-VALOR-ORDENADO (WS-IDX-Q1)
138600         TO PRF-QUARTIL-1 (WS-COL-IDX).
138700*    Move ws-valor-ordenado (ws-idx-q3) para prf-quartil-3
138800*    (ws-col-idx).
138900     MOVE WS-VALOR-ORDENADO (WS-IDX-Q3)
139000         TO PRF-QUARTIL-3 (WS-COL-IDX).
139100*    SAI DO PARAGRAFO 0450 (ALVO DO PERFORM ... THRU).
139200 0450-EXIT.
139300     EXIT.
139400
139500*    
139600*    -----------------------------------------------------------------*
139700*    0500-TOPO-TEXTO - SELECIONA OS ATE 5 VALORES DE TEXTO MAIS
139800*    FREQUENTES DA COLUNA, EM ORDEM DECRESCENTE DE FREQUENCIA,
139900*    DESEMPATANDO PELA ORDEM DE 1a OCORRENCIA NO ARQUIVO.
140000*    
140100*    -----------------------------------------------------------------*
140200 0500-TOPO-TEXTO.
140300*    Move 0 para prf-topo-n (ws-col-idx).
140400     MOVE 0 TO PRF-TOPO-N (WS-COL-IDX).
140500*    Zera as marcas de selecao do topo-5.
140600     PERFORM 0501-LIMPAR-SELECAO THRU 0501-EXIT
140700         VARYING WS-I FROM 1 BY 1
140800         UNTIL WS-I > WS-QTDE-DISTINTOS-TXT.
140900*    Seleciona o proximo valor mais frequente do topo-5.
141000     PERFORM 0510-SELECIONAR-TOPO5 THRU 0510-EXIT
141100         VARYING WS-K FROM 1 BY 1
141200         UNTIL WS-K > 5 OR WS-K > WS-QTDE-DISTINTOS-TXT.
141300*    SAI DO PARAGRAFO 0500 (ALVO DO PERFORM ... THRU).
141400 0500-EXIT.
141500     EXIT.
141600
141700*    0501-LIMPAR-SELECAO - Zera as marcas de selecao antes de
141800*    montar o topo-5.
141900 0501-LIMPAR-SELECAO.
142000*    Move space para ws-texto-dist-sel (ws-i).
142100     MOVE SPACE TO WS-TEXTO-DIST-SEL (WS-I).
142200*    SAI DO PARAGRAFO 0501 (ALVO DO PERFORM ... THRU).
142300 0501-EXIT.
142400     EXIT.
142500
142600*    0510-SELECIONAR-TOPO5 - Seleciona, 1 por vez, o proximo valor
142700*    distinto mais
142800*    frequente para o topo-5.
142900 0510-SELECIONAR-TOPO5.
143000*    Move 0 para ws-max-qtde.
143100     MOVE 0 TO WS-MAX-QTDE.
143200*    Move 0 para ws-pos-max.
143300     MOVE 0 TO WS-POS-MAX.
143400*    Acha o proximo mais frequente ainda nao selecionado.
143500     PERFORM 0511-ACHAR-PROX-MAX THRU 0511-EXIT
143600         VARYING WS-I FROM 1 BY 1
143700         UNTIL WS-I > WS-QTDE-DISTINTOS-TXT.
143800*    Testa: ws-pos-max > 0.
143900     IF WS-POS-MAX > 0
144000*        Move "S" para WS-TEXTO-DIST-SEL (WS-POS-MAX).
144100         MOVE "S" TO WS-TEXTO-DIST-SEL (WS-POS-MAX)
144200*        Soma 1 em PRF-TOPO-N (WS-COL-IDX).
144300         ADD 1 TO PRF-TOPO-N (WS-COL-IDX)
144400*        Move de valor.
144500         MOVE WS-TEXTO-DIST (WS-POS-MAX)
144600             TO PRF-TOPO-VALOR (WS-COL-IDX,
144700                 PRF-TOPO-N (WS-COL-IDX))
144800*        Move de valor.
144900         MOVE WS-TEXTO-DIST-QTDE (WS-POS-MAX)
145000             TO PRF-TOPO-QTDE (WS-COL-IDX,
145100                 PRF-TOPO-N (WS-COL-IDX))
145200     END-IF.
145300*    SAI DO PARAGRAFO 0510 (ALVO DO PERFORM ... THRU).
145400 0510-EXIT.
145500     EXIT.
145600
145700*    0511-ACHAR-PROX-MAX - Acha o proximo valor distinto de maior
145800*    frequencia ainda
145900*    nao selecionado.
146000 0511-ACHAR-PROX-MAX.
146100*    Testa: ws-texto-dist-sel (ws-i) not = "s".
146200     IF WS-TEXTO-DIST-SEL (WS-I) NOT = "S"
146300*        Testa: WS-TEXTO-DIST-QTDE (WS-I) > WS-MAX-QTDE.
146400         IF WS-TEXTO-DIST-QTDE (WS-I) > WS-MAX-QTDE
146500*            Move WS-TEXTO-DIST-QTDE (WS-I) para WS-MAX-QTDE.
146600             MOVE WS-TEXTO-DIST-QTDE (WS-I) TO WS-MAX-QTDE
146700*            Move WS-I para WS-POS-MAX.
146800             MOVE WS-I TO WS-POS-MAX
146900         END-IF
147000     END-IF.
147100*    SAI DO PARAGRAFO 0511 (ALVO DO PERFORM ... THRU).
147200 0511-EXIT.
147300     EXIT.
147400
147500*    
147600*    -----------------------------------------------------------------*
147700*    0600-AVALIAR-QUALIDADE - APLICA AS REGRAS 1 A 7 DE QUALIDADE
147800*    DE DADOS NA ORDEM DO MANUAL DO CLIENTE, ATE 6 ACHADOS POR
147900*    COLUNA (CH1604).
148000*    
148100*    -----------------------------------------------------------------*
148200 0600-AVALIAR-QUALIDADE.
148300*    Regra 1 - falta acima de 50%.
148400     PERFORM 0610-REGRA-1-FALTA-ALTA THRU 0610-EXIT.
148500*    Regra 2 - falta entre 20% e 50%.
148600     PERFORM 0620-REGRA-2-FALTA-MEDIA THRU 0620-EXIT.
148700*    Regra 3 - poucos distintos em muitas linhas.
148800     PERFORM 0630-REGRA-3-BAIXA-CARDINALIDADE THRU 0630-EXIT.
148900*    Regra 4 - todo valor unico (possivel identificador).
149000     PERFORM 0640-REGRA-4-POSSIVEL-ID THRU 0640-EXIT.
149100*    Testa: prf-tipo (ws-col-idx) = "number".
149200     IF PRF-TIPO (WS-COL-IDX) = "NUMBER"
149300*    Regra 5 - valores fora da faixa do IQR.
149400         PERFORM 0650-REGRA-5-VALOR-ATIPICO THRU 0650-EXIT
149500*    Regra 6 - desvio padrao grande frente a media.
149600         PERFORM 0660-REGRA-6-ALTA-VARIABILIDADE THRU 0660-EXIT
149700*    CASO CONTRARIO (RAMO ELSE).
149800     ELSE
149900*    Regra 7 - 1 valor de texto dominando as linhas.
150000         PERFORM 0670-REGRA-7-VALOR-DOMINANTE THRU 0670-EXIT
150100     END-IF.
150200*    SAI DO PARAGRAFO 0600 (ALVO DO PERFORM ... THRU).
150300 0600-EXIT.
150400     EXIT.
150500
150600*    0601-ACRESCENTAR-PROBLEMA - ACRESCENTA O PROBLEMA MONTADO EM
150700*    WS-NOVO-PROBLEMA A TABELA PRF-PROBLEMA DA COLUNA CORRENTE,
150800*    RESPEITANDO O LIMITE DE 6 OCORRENCIAS.
150900 0601-ACRESCENTAR-PROBLEMA.
151000*    Testa: prf-qtde-problemas (ws-col-idx) < 6.
151100     IF PRF-QTDE-PROBLEMAS (WS-COL-IDX) < 6
151200*        Soma 1 em PRF-QTDE-PROBLEMAS (WS-COL-IDX).
151300         ADD 1 TO PRF-QTDE-PROBLEMAS (WS-COL-IDX)
151400*        Move WS-NIVEL-PROB para PRF-PROB-NIVEL (WS-COL-IDX,.
151500         MOVE WS-NIVEL-PROB TO PRF-PROB-NIVEL (WS-COL-IDX,
151600             PRF-QTDE-PROBLEMAS (WS-COL-IDX))
151700*        Move WS-MSG-PROB para PRF-PROB-MSG (WS-COL-IDX,.
151800         MOVE WS-MSG-PROB TO PRF-PROB-MSG (WS-COL-IDX,
151900             PRF-QTDE-PROBLEMAS (WS-COL-IDX))
152000     END-IF.
152100*    SAI DO PARAGRAFO 0601 (ALVO DO PERFORM ... THRU).
152200 0601-EXIT.
152300     EXIT.
152400
152500*    0610-REGRA-1-FALTA-ALTA - Regra 1 - sinaliza percentual de
152600*    falta acima de 50%.
152700 0610-REGRA-1-FALTA-ALTA.
152800*    LIMITE DA REGRA 1: PERCENTUAL DE FALTA MAIOR QUE 50%.
152900     IF PRF-PERC-FALTA (WS-COL-IDX) > 50.0
153000*        Move "WARNING" para WS-NIVEL-PROB.
153100         MOVE "WARNING" TO WS-NIVEL-PROB
153200*        Move PRF-PERC-FALTA (WS-COL-IDX) para ED-PCT.
153300         MOVE PRF-PERC-FALTA (WS-COL-IDX) TO ED-PCT
153400*        Tira os brancos da frente de ED-PCT (CH1721).
153500         MOVE ZERO TO WS-QTD-BRANCOS-ED
153600         INSPECT ED-PCT TALLYING WS-QTD-BRANCOS-ED
153700             FOR LEADING SPACE
153800         COMPUTE WS-POS-ED = WS-QTD-BRANCOS-ED + 1
153900*        Monta campo por concatenacao (STRING).
154000         STRING "High missing data: " DELIMITED BY SIZE
154100             ED-PCT (WS-POS-ED :) DELIMITED BY SIZE
154200             "% of values are missing" DELIMITED BY SIZE
154300             INTO WS-MSG-PROB
154400*    Grava 1 problema na tabela de problemas da coluna.
154500         PERFORM 0601-ACRESCENTAR-PROBLEMA THRU 0601-EXIT
154600     END-IF.
154700*    SAI DO PARAGRAFO 0610 (ALVO DO PERFORM ... THRU).
154800 0610-EXIT.
154900     EXIT.
155000
155100*    0620-REGRA-2-FALTA-MEDIA - Regra 2 - sinaliza percentual de
155200*    falta entre 20% e 50%.
155300 0620-REGRA-2-FALTA-MEDIA.
155400*    LIMITE DA REGRA 2: FALTA ENTRE 20% (EXCLUSIVE) E 50%
155500*    (INCLUSIVE).
155600     IF PRF-PERC-FALTA (WS-COL-IDX) > 20.0
155700        AND PRF-PERC-FALTA (WS-COL-IDX) NOT > 50.0
155800*        Move "INFO" para WS-NIVEL-PROB.
155900         MOVE "INFO" TO WS-NIVEL-PROB
156000*        Move PRF-PERC-FALTA (WS-COL-IDX) para ED-PCT.
156100         MOVE PRF-PERC-FALTA (WS-COL-IDX) TO ED-PCT
156200*        Tira os brancos da frente de ED-PCT (CH1721).
156300         MOVE ZERO TO WS-QTD-BRANCOS-ED
156400         INSPECT ED-PCT TALLYING WS-QTD-BRANCOS-ED
156500             FOR LEADING SPACE
156600         COMPUTE WS-POS-ED = WS-QTD-BRANCOS-ED + 1
156700*        Monta campo por concatenacao (STRING).
156800         STRING "Moderate missing data: " DELIMITED BY SIZE
156900             ED-PCT (WS-POS-ED :) DELIMITED BY SIZE
157000             "% of values are missing" DELIMITED BY SIZE
157100             INTO WS-MSG-PROB
157200*    Grava 1 problema na tabela de problemas da coluna.
157300         PERFORM 0601-ACRESCENTAR-PROBLEMA THRU 0601-EXIT
157400     END-IF.
157500*    SAI DO PARAGRAFO 0620 (ALVO DO PERFORM ... THRU).
157600 0620-EXIT.
157700     EXIT.
157800
157900*    0630-REGRA-3-BAIXA-CARDINALIDADE - Regra 3 - sinaliza poucos
158000*    valores distintos num volume
158100*    grande de linhas.
158200 0630-REGRA-3-BAIXA-CARDINALIDADE.
158300*    LIMITE DA REGRA 3: MAIS DE 100 LINHAS, MENOS DE 5 VALORES
158400     IF WS-TOTAL-LINHAS > 100
158500        AND PRF-QTDE-UNICOS (WS-COL-IDX) < 5
158600        AND PRF-TIPO (WS-COL-IDX) NOT = "TEXT"
158700*        Move "INFO" para WS-NIVEL-PROB.
158800         MOVE "INFO" TO WS-NIVEL-PROB
158900*        Move PRF-QTDE-UNICOS (WS-COL-IDX) para ED-INT.
159000         MOVE PRF-QTDE-UNICOS (WS-COL-IDX) TO ED-INT
159100*        Tira os brancos da frente de ED-INT (CH1721).
159200         MOVE ZERO TO WS-QTD-BRANCOS-ED
159300         INSPECT ED-INT TALLYING WS-QTD-BRANCOS-ED
159400             FOR LEADING SPACE
159500         COMPUTE WS-POS-ED = WS-QTD-BRANCOS-ED + 1
159600         MOVE WS-POS-ED TO WS-POS-ED-INT
159700*        Move WS-TOTAL-LINHAS para ED-INT2.
159800         MOVE WS-TOTAL-LINHAS TO ED-INT2
159900*        Tira os brancos da frente de ED-INT2 (CH1721).
160000         MOVE ZERO TO WS-QTD-BRANCOS-ED
160100         INSPECT ED-INT2 TALLYING WS-QTD-BRANCOS-ED
160200             FOR LEADING SPACE
160300         COMPUTE WS-POS-ED = WS-QTD-BRANCOS-ED + 1
160400*        Monta campo por concatenacao (STRING).
160500         STRING "Low cardinality: Only " DELIMITED BY SIZE
160600             ED-INT (WS-POS-ED-INT :) DELIMITED BY SIZE
160700             " unique values in " DELIMITED BY SIZE
160800             ED-INT2 (WS-POS-ED :) DELIMITED BY SIZE
160900             " rows" DELIMITED BY SIZE
161000             INTO WS-MSG-PROB
161100*    Grava 1 problema na tabela de problemas da coluna.
161200         PERFORM 0601-ACRESCENTAR-PROBLEMA THRU 0601-EXIT
161300     END-IF.
161400*    SAI DO PARAGRAFO 0630 (ALVO DO PERFORM ... THRU).
161500 0630-EXIT.
161600     EXIT.
161700
161800*    0640-REGRA-4-POSSIVEL-ID - Regra 4 - sinaliza coluna onde
161900*    todo valor e unico
162000*    (possivel identificador).
162100 0640-REGRA-4-POSSIVEL-ID.
162200*    LIMITE DA REGRA 4: TODO VALOR NAO FALTANTE E DISTINTO (TABELA
162300     IF PRF-QTDE-UNICOS (WS-COL-IDX) = PRF-QTDE-OK (WS-COL-IDX)
162400        AND PRF-QTDE-OK (WS-COL-IDX) > 10
162500*        Move "INFO" para WS-NIVEL-PROB.
162600         MOVE "INFO" TO WS-NIVEL-PROB
162700*        Move de valor.
162800         MOVE "All values are unique - this may be an id column"
162900             TO WS-MSG-PROB
163000*    Grava 1 problema na tabela de problemas da coluna.
163100         PERFORM 0601-ACRESCENTAR-PROBLEMA THRU 0601-EXIT
163200     END-IF.
163300*    SAI DO PARAGRAFO 0640 (ALVO DO PERFORM ... THRU).
163400 0640-EXIT.
163500     EXIT.
163600
163700*    0650-REGRA-5-VALOR-ATIPICO - USA A FAIXA DO INTERQUARTIL
163800*    (IQR)
163900*    PARA MARCAR COLUNA COM VALOR MINIMO OU MAXIMO FORA DOS
164000*    LIMITES
164100*    DE 1.5 X IQR (CH1590). SO SE APLICA QUANDO HOUVER QUARTIS.
164200 0650-REGRA-5-VALOR-ATIPICO.
164300*    SO AVALIA A REGRA 5 QUANDO A COLUNA TEM QUARTIS CALCULADOS.
164400     IF PRF-QUARTIL-FLAG (WS-COL-IDX) = "Y"
164500*        Calcula: WS-IQR = PRF-QUARTIL-3 (WS-COL-IDX) -.
164600         COMPUTE WS-IQR = PRF-QUARTIL-3 (WS-COL-IDX) -
164700             PRF-QUARTIL-1 (WS-COL-IDX)
164800*        Calcula: WS-LIMITE-INF = PRF-QUARTIL-1 (WS-COL-IDX) -.
164900         COMPUTE WS-LIMITE-INF = PRF-QUARTIL-1 (WS-COL-IDX) -
165000             (WS-IQR * 1.5)
165100*        Calcula: WS-LIMITE-SUP = PRF-QUARTIL-3 (WS-COL-IDX) +.
165200         COMPUTE WS-LIMITE-SUP = PRF-QUARTIL-3 (WS-COL-IDX) +
165300             (WS-IQR * 1.5)
165400*        Testa: PRF-MINIMO (WS-COL-IDX) < WS-LIMITE-INF.
165500         IF PRF-MINIMO (WS-COL-IDX) < WS-LIMITE-INF
165600            OR PRF-MAXIMO (WS-COL-IDX) > WS-LIMITE-SUP
165700*            Move "INFO" para WS-NIVEL-PROB.
165800             MOVE "INFO" TO WS-NIVEL-PROB
165900*            Calcula: ED-VALOR ROUNDED = WS-LIMITE-INF.
166000             COMPUTE ED-VALOR ROUNDED = WS-LIMITE-INF
166100*            Tira os brancos da frente de ED-VALOR (CH1721).
166200             MOVE ZERO TO WS-QTD-BRANCOS-ED
166300             INSPECT ED-VALOR TALLYING WS-QTD-BRANCOS-ED
166400                 FOR LEADING SPACE
166500             COMPUTE WS-POS-ED-INT = WS-QTD-BRANCOS-ED + 1
166600*            Calcula: ED-VALOR2 ROUNDED = WS-LIMITE-SUP.
166700             COMPUTE ED-VALOR2 ROUNDED = WS-LIMITE-SUP
166800*            Tira os brancos da frente de ED-VALOR2 (CH1721).
166900             MOVE ZERO TO WS-QTD-BRANCOS-ED
167000             INSPECT ED-VALOR2 TALLYING WS-QTD-BRANCOS-ED
167100                 FOR LEADING SPACE
167200             COMPUTE WS-POS-ED = WS-QTD-BRANCOS-ED + 1
167300*            Monta campo por concatenacao (STRING).
167400             STRING "Potential outliers detected (values"
167500                 DELIMITED BY SIZE
167600                 " outside [" DELIMITED BY SIZE
167700                 ED-VALOR (WS-POS-ED-INT :) DELIMITED BY SIZE
167800                 ", " DELIMITED BY SIZE
167900                 ED-VALOR2 (WS-POS-ED :) DELIMITED BY SIZE
168000                 "])" DELIMITED BY SIZE
168100                 INTO WS-MSG-PROB
168200*    Grava 1 problema na tabela de problemas da coluna.
168300             PERFORM 0601-ACRESCENTAR-PROBLEMA THRU 0601-EXIT
168400         END-IF
168500     END-IF.
168600*    SAI DO PARAGRAFO 0650 (ALVO DO PERFORM ... THRU).
168700 0650-EXIT.
168800     EXIT.
168900
169000*    0660-REGRA-6-ALTA-VARIABILIDADE - Regra 6 - sinaliza desvio
169100*    padrao grande em relacao a
169200*    media.
169300 0660-REGRA-6-ALTA-VARIABILIDADE.
169400*    Testa: prf-media (ws-col-idx) not = zero.
169500     IF PRF-MEDIA (WS-COL-IDX) NOT = ZERO
169600*        Calcula: WS-RAZAO ROUNDED =.
169700         COMPUTE WS-RAZAO ROUNDED =
169800             PRF-DESVPAD (WS-COL-IDX) / PRF-MEDIA (WS-COL-IDX)
169900*        Testa: WS-RAZAO > 1 OR WS-RAZAO < -1.
170000         IF WS-RAZAO > 1 OR WS-RAZAO < -1
170100*            Move "INFO" para WS-NIVEL-PROB.
170200             MOVE "INFO" TO WS-NIVEL-PROB
170300*            Calcula: ED-VALOR ROUNDED = PRF-DESVPAD (WS-COL-IDX).
170400             COMPUTE ED-VALOR ROUNDED = PRF-DESVPAD (WS-COL-IDX)
170500*            Tira os brancos da frente de ED-VALOR (CH1721).
170600             MOVE ZERO TO WS-QTD-BRANCOS-ED
170700             INSPECT ED-VALOR TALLYING WS-QTD-BRANCOS-ED
170800                 FOR LEADING SPACE
170900             COMPUTE WS-POS-ED-INT = WS-QTD-BRANCOS-ED + 1
171000*            Calcula: ED-VALOR2 ROUNDED = PRF-MEDIA (WS-COL-IDX).
171100             COMPUTE ED-VALOR2 ROUNDED = PRF-MEDIA (WS-COL-IDX)
171200*            Tira os brancos da frente de ED-VALOR2 (CH1721).
171300             MOVE ZERO TO WS-QTD-BRANCOS-ED
171400             INSPECT ED-VALOR2 TALLYING WS-QTD-BRANCOS-ED
171500                 FOR LEADING SPACE
171600             COMPUTE WS-POS-ED = WS-QTD-BRANCOS-ED + 1
171700*            Monta campo por concatenacao (STRING).
171800             STRING "High variability: Standard deviation ("
171900                 DELIMITED BY SIZE
172000                 ED-VALOR (WS-POS-ED-INT :) DELIMITED BY SIZE
172100                 ") is large relative to mean (" DELIMITED BY SIZE
172200                 ED-VALOR2 (WS-POS-ED :) DELIMITED BY SIZE
172300                 ")" DELIMITED BY SIZE
172400                 INTO WS-MSG-PROB
172500*    Grava 1 problema na tabela de problemas da coluna.
172600             PERFORM 0601-ACRESCENTAR-PROBLEMA THRU 0601-EXIT
172700         END-IF
172800     END-IF.
172900*    SAI DO PARAGRAFO 0660 (ALVO DO PERFORM ... THRU).
173000 0660-EXIT.
173100     EXIT.
173200
173300*    0670-REGRA-7-VALOR-DOMINANTE - A PORCENTAGEM E SOBRE O TOTAL
173400*    DE
173500*    LINHAS DE DADOS (WS-TOTAL-LINHAS), NAO SOBRE OS VALORES NAO
173600*    FALTANTES DA COLUNA (CH1612).
173700 0670-REGRA-7-VALOR-DOMINANTE.
173800*    Testa: prf-topo-n (ws-col-idx) > 0 and.
173900     IF PRF-TOPO-N (WS-COL-IDX) > 0 AND
174000        WS-TOTAL-LINHAS > ZERO
174100*        Calcula: WS-RAZAO ROUNDED =.
174200         COMPUTE WS-RAZAO ROUNDED =
174300             (PRF-TOPO-QTDE (WS-COL-IDX, 1) * 100) /
174400             WS-TOTAL-LINHAS
174500*        Testa: WS-RAZAO > 90.
174600         IF WS-RAZAO > 90
174700*            Move "INFO" para WS-NIVEL-PROB.
174800             MOVE "INFO" TO WS-NIVEL-PROB
174900*            Move WS-RAZAO para ED-PCT.
175000             MOVE WS-RAZAO TO ED-PCT
175100*            Tira os brancos da frente de ED-PCT (CH1721).
175200             MOVE ZERO TO WS-QTD-BRANCOS-ED
175300             INSPECT ED-PCT TALLYING WS-QTD-BRANCOS-ED
175400                 FOR LEADING SPACE
175500             COMPUTE WS-POS-ED = WS-QTD-BRANCOS-ED + 1
175600*            Monta campo por concatenacao (STRING).
175700             STRING "Single dominant value: '" DELIMITED BY SIZE
175800                 PRF-TOPO-VALOR (WS-COL-IDX, 1) DELIMITED BY SIZE
175900                 "' appears in " DELIMITED BY SIZE
176000                 ED-PCT (WS-POS-ED :) DELIMITED BY SIZE
176100                 "% of rows" DELIMITED BY SIZE
176200                 INTO WS-MSG-PROB
176300*    Grava 1 problema na tabela de problemas da coluna.
176400             PERFORM 0601-ACRESCENTAR-PROBLEMA THRU 0601-EXIT
176500         END-IF
176600     END-IF.
176700*    SAI DO PARAGRAFO 0670 (ALVO DO PERFORM ... THRU).
176800 0670-EXIT.
176900     EXIT.
177000
177100*    
177200*    -----------------------------------------------------------------*
177300*    0700-GERAR-RELATORIO - MONTA O RELATORIO: TITULO E RESUMO,
177400*    VISAO GERAL DAS COLUNAS E UM BLOCO DE DETALHE POR COLUNA.
177500*    
177600*    -----------------------------------------------------------------*
177700 0700-GERAR-RELATORIO.
177800*    Imprime titulo e resumo do relatorio.
177900     PERFORM 0710-CABECALHO-RELATORIO THRU 0710-EXIT.
178000*    Imprime a tabela de visao geral.
178100     PERFORM 0715-VISAO-GERAL THRU 0715-EXIT.
178200*    Imprime a secao detalhada por coluna.
178300     PERFORM 0720-DETALHE-COLUNAS THRU 0720-EXIT
178400         VARYING WS-COL-IDX FROM 1 BY 1
178500         UNTIL WS-COL-IDX > HDR-QTDE-COL.
178600*    SAI DO PARAGRAFO 0700 (ALVO DO PERFORM ... THRU).
178700 0700-EXIT.
178800     EXIT.
178900
179000*    0710-CABECALHO-RELATORIO - Imprime o titulo e o resumo de
179100*    linhas/colunas do
179200*    relatorio.
179300 0710-CABECALHO-RELATORIO.
179400*    Move spaces para ws-linha-relatorio.
179500     MOVE SPACES TO WS-LINHA-RELATORIO.
179600*    Move "csv profiling report" para ws-linha-relatorio.
179700     MOVE "CSV PROFILING REPORT" TO WS-LINHA-RELATORIO.
179800*    Escreve 1 registro de saida (reg-relatorio from
179900*    ws-linha-relatorio).
180000     WRITE REG-RELATORIO FROM WS-LINHA-RELATORIO.
180100*    Move spaces para reg-relatorio.
180200     MOVE SPACES TO REG-RELATORIO.
180300*    Escreve 1 registro de saida (reg-relatorio).
180400     WRITE REG-RELATORIO.
180500*    Move spaces para ws-linha-relatorio.
180600     MOVE SPACES TO WS-LINHA-RELATORIO.
180700*    Move ws-total-linhas para ed-int.
180800     MOVE WS-TOTAL-LINHAS TO ED-INT.
180900*    Monta 1 pedaco da linha de saida por concatenacao (STRING).
181000     STRING "Total Rows: " DELIMITED BY SIZE
181100         ED-INT DELIMITED BY SIZE
181200         INTO WS-LINHA-RELATORIO.
181300*    Escreve 1 registro de saida (reg-relatorio from
181400*    ws-linha-relatorio).
181500     WRITE REG-RELATORIO FROM WS-LINHA-RELATORIO.
181600*    Move spaces para ws-linha-relatorio.
181700     MOVE SPACES TO WS-LINHA-RELATORIO.
181800*    Move ws-total-colunas para ed-int2.
181900     MOVE WS-TOTAL-COLUNAS TO ED-INT2.
182000*    Monta 1 pedaco da linha de saida por concatenacao (STRING).
182100     STRING "Total Columns: " DELIMITED BY SIZE
182200         ED-INT2 DELIMITED BY SIZE
182300         INTO WS-LINHA-RELATORIO.
182400*    Escreve 1 registro de saida (reg-relatorio from
182500*    ws-linha-relatorio).
182600     WRITE REG-RELATORIO FROM WS-LINHA-RELATORIO.
182700*    Move spaces para reg-relatorio.
182800     MOVE SPACES TO REG-RELATORIO.
182900*    Escreve 1 registro de saida (reg-relatorio).
183000     WRITE REG-RELATORIO.
183100*    SAI DO PARAGRAFO 0710 (ALVO DO PERFORM ... THRU).
183200 0710-EXIT.
183300     EXIT.
183400
183500*    0715/0716 - TABELA DE VISAO GERAL: 1 LINHA POR COLUNA COM
183600*    NOME, TIPO, QUANTIDADE DE FALTA (VALOR BRUTO), PERCENTUAL DE
183700*    FALTA E QUANTIDADE DE VALORES UNICOS.  A COLUNA DE FALTA EM
183800*    VALOR BRUTO FOI ACRESCENTADA NA VRS 3.3 (ANTES SO SAIA O
183900*    PERCENTUAL, FALTANDO A CONTAGEM ABSOLUTA PEDIDA PELO LAYOUT
184000*    DO RELATORIO).
184100 0715-VISAO-GERAL.
184200*    Move spaces para ws-linha-relatorio.
184300     MOVE SPACES TO WS-LINHA-RELATORIO.
184400*    Move "column overview" para ws-linha-relatorio.
184500     MOVE "COLUMN OVERVIEW" TO WS-LINHA-RELATORIO.
184600*    Escreve 1 registro de saida (reg-relatorio from
184700*    ws-linha-relatorio).
184800     WRITE REG-RELATORIO FROM WS-LINHA-RELATORIO.
184900*    Move spaces para reg-relatorio.
185000     MOVE SPACES TO REG-RELATORIO.
185100*    Escreve 1 registro de saida (reg-relatorio).
185200     WRITE REG-RELATORIO.
185300*    Move spaces para ws-linha-relatorio.
185400     MOVE SPACES TO WS-LINHA-RELATORIO.
185500*    Move "name" para ws-linha-relatorio (1 : 4).
185600     MOVE "NAME" TO WS-LINHA-RELATORIO (1 : 4).
185700*    Move "type" para ws-linha-relatorio (42 : 4).
185800     MOVE "TYPE" TO WS-LINHA-RELATORIO (42 : 4).
185900*    Move "missing" para ws-linha-relatorio (49 : 7).
186000     MOVE "MISSING" TO WS-LINHA-RELATORIO (49 : 7).
186100*    Move "missing %" para ws-linha-relatorio (57 : 9).
186200     MOVE "MISSING %" TO WS-LINHA-RELATORIO (57 : 9).
186300*    Move "unique" para ws-linha-relatorio (67 : 6).
186400     MOVE "UNIQUE" TO WS-LINHA-RELATORIO (67 : 6).
186500*    Escreve 1 registro de saida (reg-relatorio from
186600*    ws-linha-relatorio).
186700     WRITE REG-RELATORIO FROM WS-LINHA-RELATORIO.
186800*    Monta 1 linha da tabela de visao geral.
186900     PERFORM 0716-LINHA-VISAO-GERAL THRU 0716-EXIT
187000         VARYING WS-COL-IDX FROM 1 BY 1
187100         UNTIL WS-COL-IDX > HDR-QTDE-COL.
187200*    Move spaces para reg-relatorio.
187300     MOVE SPACES TO REG-RELATORIO.
187400*    Escreve 1 registro de saida (reg-relatorio).
187500     WRITE REG-RELATORIO.
187600*    SAI DO PARAGRAFO 0715 (ALVO DO PERFORM ... THRU).
187700 0715-EXIT.
187800     EXIT.
187900
188000*    0716-LINHA-VISAO-GERAL - Monta e imprime 1 linha da tabela de
188100*    visao geral.
188200 0716-LINHA-VISAO-GERAL.
188300*    Move spaces para ws-linha-relatorio.
188400     MOVE SPACES TO WS-LINHA-RELATORIO.
188500*    Move de valor.
188600     MOVE PRF-NOME-COLUNA (WS-COL-IDX)
188700         TO WS-LINHA-RELATORIO (1 : 40).
188800*    Move prf-tipo (ws-col-idx) para ws-linha-relatorio (42 : 6).
188900     MOVE PRF-TIPO (WS-COL-IDX) TO WS-LINHA-RELATORIO (42 : 6).
189000*    Move prf-qtde-falta (ws-col-idx) para ed-int2.
189100     MOVE PRF-QTDE-FALTA (WS-COL-IDX) TO ED-INT2.
189200*    Move ed-int2 para ws-linha-relatorio (49 : 7).
189300     MOVE ED-INT2 TO WS-LINHA-RELATORIO (49 : 7).
189400*    Move prf-perc-falta (ws-col-idx) para ed-pct.
189500     MOVE PRF-PERC-FALTA (WS-COL-IDX) TO ED-PCT.
189600*    Move ed-pct para ws-linha-relatorio (59 : 6).
189700     MOVE ED-PCT TO WS-LINHA-RELATORIO (59 : 6).
189800*    Move "%" para ws-linha-relatorio (65 : 1).
189900     MOVE "%" TO WS-LINHA-RELATORIO (65 : 1).
190000*    Move prf-qtde-unicos (ws-col-idx) para ed-int.
190100     MOVE PRF-QTDE-UNICOS (WS-COL-IDX) TO ED-INT.
190200*    Move ed-int para ws-linha-relatorio (67 : 7).
190300     MOVE ED-INT TO WS-LINHA-RELATORIO (67 : 7).
190400*    Escreve 1 registro de saida (reg-relatorio from
190500*    ws-linha-relatorio).
190600     WRITE REG-RELATORIO FROM WS-LINHA-RELATORIO.
190700*    SAI DO PARAGRAFO 0716 (ALVO DO PERFORM ... THRU).
190800 0716-EXIT.
190900     EXIT.
191000
191100*    0720 - BLOCO DE DETALHE DE 1 COLUNA: PROBLEMAS DE QUALIDADE,
191200*    CONTAGENS E, CONFORME O TIPO, AS ESTATISTICAS NUMERICAS OU O
191300*    TOPO-5 DE VALORES.
191400 0720-DETALHE-COLUNAS.
191500*    Move spaces para ws-linha-relatorio.
191600     MOVE SPACES TO WS-LINHA-RELATORIO.
191700*    Monta 1 pedaco da linha de saida por concatenacao (STRING).
191800     STRING "COLUMN: " DELIMITED BY SIZE
191900         PRF-NOME-COLUNA (WS-COL-IDX) DELIMITED BY SIZE
192000         INTO WS-LINHA-RELATORIO.
192100*    Escreve 1 registro de saida (reg-relatorio from
192200*    ws-linha-relatorio).
192300     WRITE REG-RELATORIO FROM WS-LINHA-RELATORIO.
192400*    Testa: prf-qtde-problemas (ws-col-idx) > zero.
192500     IF PRF-QTDE-PROBLEMAS (WS-COL-IDX) > ZERO
192600*    Imprime 1 linha de problema de qualidade.
192700         PERFORM 0721-IMPRIMIR-PROBLEMA THRU 0721-EXIT
192800             VARYING WS-K FROM 1 BY 1
192900             UNTIL WS-K > PRF-QTDE-PROBLEMAS (WS-COL-IDX)
193000     END-IF.
193100*    Imprime tipo, contagem, falta e unicos.
193200     PERFORM 0725-IMPRIMIR-CONTAGENS THRU 0725-EXIT.
193300*    Testa: prf-tipo (ws-col-idx) = "number".
193400     IF PRF-TIPO (WS-COL-IDX) = "NUMBER"
193500*    Imprime as estatisticas numericas da coluna.
193600         PERFORM 0730-IMPRIMIR-ESTATISTICAS THRU 0730-EXIT
193700*    CASO CONTRARIO (RAMO ELSE).
193800     ELSE
193900*    Imprime a lista de valores mais frequentes.
194000         PERFORM 0740-IMPRIMIR-TOPO5 THRU 0740-EXIT
194100     END-IF.
194200*    Move spaces para reg-relatorio.
194300     MOVE SPACES TO REG-RELATORIO.
194400*    Escreve 1 registro de saida (reg-relatorio).
194500     WRITE REG-RELATORIO.
194600*    SAI DO PARAGRAFO 0720 (ALVO DO PERFORM ... THRU).
194700 0720-EXIT.
194800     EXIT.
194900
195000*    0721-IMPRIMIR-PROBLEMA - Imprime 1 linha de problema de
195100*    qualidade (WARNING ou
195200*    INFO).
195300 0721-IMPRIMIR-PROBLEMA.
195400*    Move spaces para ws-linha-relatorio.
195500     MOVE SPACES TO WS-LINHA-RELATORIO.
195600*    Monta 1 pedaco da linha de saida por concatenacao (STRING).
195700     STRING "  [" DELIMITED BY SIZE
195800         PRF-PROB-NIVEL (WS-COL-IDX, WS-K) DELIMITED BY SIZE
195900         "] " DELIMITED BY SIZE
196000         PRF-PROB-MSG (WS-COL-IDX, WS-K) DELIMITED BY SIZE
196100         INTO WS-LINHA-RELATORIO.
196200*    Escreve 1 registro de saida (reg-relatorio from
196300*    ws-linha-relatorio).
196400     WRITE REG-RELATORIO FROM WS-LINHA-RELATORIO.
196500*    SAI DO PARAGRAFO 0721 (ALVO DO PERFORM ... THRU).
196600 0721-EXIT.
196700     EXIT.
196800
196900*    0725-IMPRIMIR-CONTAGENS - IMPRIME TIPO, QUANTIDADE OK, FALTA
197000*    (COM O PERCENTUAL) E QUANTIDADE DE VALORES UNICOS DA COLUNA,
197100*    NESSA ORDEM (PADRAO DO RELATORIO DO CLIENTE).
197200 0725-IMPRIMIR-CONTAGENS.
197300*    Move spaces para ws-linha-relatorio.
197400     MOVE SPACES TO WS-LINHA-RELATORIO.
197500*    Monta 1 pedaco da linha de saida por concatenacao (STRING).
197600     STRING "  Type: " DELIMITED BY SIZE
197700         PRF-TIPO (WS-COL-IDX) DELIMITED BY SIZE
197800         INTO WS-LINHA-RELATORIO.
197900*    Escreve 1 registro de saida (reg-relatorio from
198000*    ws-linha-relatorio).
198100     WRITE REG-RELATORIO FROM WS-LINHA-RELATORIO.
198200*    Move spaces para ws-linha-relatorio.
198300     MOVE SPACES TO WS-LINHA-RELATORIO.
198400*    Move prf-qtde-ok (ws-col-idx) para ed-int.
198500     MOVE PRF-QTDE-OK (WS-COL-IDX) TO ED-INT.
198600*    Monta 1 pedaco da linha de saida por concatenacao (STRING).
198700     STRING "  Non-missing: " DELIMITED BY SIZE
198800         ED-INT DELIMITED BY SIZE
198900         INTO WS-LINHA-RELATORIO.
199000*    Escreve 1 registro de saida (reg-relatorio from
199100*    ws-linha-relatorio).
199200     WRITE REG-RELATORIO FROM WS-LINHA-RELATORIO.
199300*    Move spaces para ws-linha-relatorio.
199400     MOVE SPACES TO WS-LINHA-RELATORIO.
199500*    Move prf-qtde-falta (ws-col-idx) para ed-int.
199600     MOVE PRF-QTDE-FALTA (WS-COL-IDX) TO ED-INT.
199700*    Move prf-perc-falta (ws-col-idx) para ed-pct.
199800     MOVE PRF-PERC-FALTA (WS-COL-IDX) TO ED-PCT.
199900*    Monta 1 pedaco da linha de saida por concatenacao (STRING).
200000     STRING "  Missing: " DELIMITED BY SIZE
200100         ED-INT DELIMITED BY SIZE
200200         " (" DELIMITED BY SIZE
200300         ED-PCT DELIMITED BY SIZE
200400         "%)" DELIMITED BY SIZE
200500         INTO WS-LINHA-RELATORIO.
200600*    Escreve 1 registro de saida (reg-relatorio from
200700*    ws-linha-relatorio).
200800     WRITE REG-RELATORIO FROM WS-LINHA-RELATORIO.
200900*    Move spaces para ws-linha-relatorio.
201000     MOVE SPACES TO WS-LINHA-RELATORIO.
201100*    Move prf-qtde-unicos (ws-col-idx) para ed-int.
201200     MOVE PRF-QTDE-UNICOS (WS-COL-IDX) TO ED-INT.
201300*    Monta 1 pedaco da linha de saida por concatenacao (STRING).
201400     STRING "  Unique values: " DELIMITED BY SIZE
201500         ED-INT DELIMITED BY SIZE
201600         INTO WS-LINHA-RELATORIO.
201700*    Escreve 1 registro de saida (reg-relatorio from
201800*    ws-linha-relatorio).
201900     WRITE REG-RELATORIO FROM WS-LINHA-RELATORIO.
202000*    SAI DO PARAGRAFO 0725 (ALVO DO PERFORM ... THRU).
202100 0725-EXIT.
202200     EXIT.
202300
202400*    0730 - LINHAS DE ESTATISTICA NUMERICA (NAO USA LACO: SAO SO 6
202500*    A 8 LINHAS FIXAS, MODA E QUARTIS CONDICIONAIS AOS FLAGS).
202600 0730-IMPRIMIR-ESTATISTICAS.
202700*    Move spaces para ws-linha-relatorio.
202800     MOVE SPACES TO WS-LINHA-RELATORIO.
202900*    Calcula ed-valor.
203000     COMPUTE ED-VALOR ROUNDED = PRF-MINIMO (WS-COL-IDX).
203100*    Monta 1 pedaco da linha de saida por concatenacao (STRING).
203200     STRING "  Min: " DELIMITED BY SIZE
203300         ED-VALOR DELIMITED BY SIZE INTO WS-LINHA-RELATORIO.
203400*    Escreve 1 registro de saida (reg-relatorio from
203500*    ws-linha-relatorio).
203600     WRITE REG-RELATORIO FROM WS-LINHA-RELATORIO.
203700*    Move spaces para ws-linha-relatorio.
203800     MOVE SPACES TO WS-LINHA-RELATORIO.
203900*    Calcula ed-valor.
204000     COMPUTE ED-VALOR ROUNDED = PRF-MAXIMO (WS-COL-IDX).
204100*    Monta 1 pedaco da linha de saida por concatenacao (STRING).
204200     STRING "  Max: " DELIMITED BY SIZE
204300         ED-VALOR DELIMITED BY SIZE INTO WS-LINHA-RELATORIO.
204400*    Escreve 1 registro de saida (reg-relatorio from
204500*    ws-linha-relatorio).
204600     WRITE REG-RELATORIO FROM WS-LINHA-RELATORIO.
204700*    Move spaces para ws-linha-relatorio.
204800     MOVE SPACES TO WS-LINHA-RELATORIO.
204900*    Calcula ed-valor.
205000     COMPUTE ED-VALOR ROUNDED = PRF-MEDIA (WS-COL-IDX).
205100*    Monta 1 pedaco da linha de saida por concatenacao (STRING).
205200     STRING "  Mean: " DELIMITED BY SIZE
205300         ED-VALOR DELIMITED BY SIZE INTO WS-LINHA-RELATORIO.
205400*    Escreve 1 registro de saida (reg-relatorio from
205500*    ws-linha-relatorio).
205600     WRITE REG-RELATORIO FROM WS-LINHA-RELATORIO.
205700*    Move spaces para ws-linha-relatorio.
205800     MOVE SPACES TO WS-LINHA-RELATORIO.
205900*    Calcula ed-valor.
206000     COMPUTE ED-VALOR ROUNDED = PRF-MEDIANA (WS-COL-IDX).
206100*    Monta 1 pedaco da linha de saida por concatenacao (STRING).
206200     STRING "  Median: " DELIMITED BY SIZE
206300         ED-VALOR DELIMITED BY SIZE INTO WS-LINHA-RELATORIO.
206400*    Escreve 1 registro de saida (reg-relatorio from
206500*    ws-linha-relatorio).
206600     WRITE REG-RELATORIO FROM WS-LINHA-RELATORIO.
206700*    Testa: prf-moda-flag (ws-col-idx) = "y".
206800     IF PRF-MODA-FLAG (WS-COL-IDX) = "Y"
206900*        Move SPACES para WS-LINHA-RELATORIO.
207000         MOVE SPACES TO WS-LINHA-RELATORIO
207100*        Calcula: ED-VALOR ROUNDED = PRF-MODA (WS-COL-IDX).
207200         COMPUTE ED-VALOR ROUNDED = PRF-MODA (WS-COL-IDX)
207300*        Monta campo por concatenacao (STRING).
207400         STRING "  Mode: " DELIMITED BY SIZE
207500             ED-VALOR DELIMITED BY SIZE INTO WS-LINHA-RELATORIO
207600*        Escreve 1 registro de saida (REG-RELATORIO FROM
207700*        WS-LINHA-RELATORIO).
207800         WRITE REG-RELATORIO FROM WS-LINHA-RELATORIO
207900     END-IF.
208000*    Move spaces para ws-linha-relatorio.
208100     MOVE SPACES TO WS-LINHA-RELATORIO.
208200*    Calcula ed-valor.
208300     COMPUTE ED-VALOR ROUNDED = PRF-DESVPAD (WS-COL-IDX).
208400*    Monta 1 pedaco da linha de saida por concatenacao (STRING).
208500     STRING "  Std Dev: " DELIMITED BY SIZE
208600         ED-VALOR DELIMITED BY SIZE INTO WS-LINHA-RELATORIO.
208700*    Escreve 1 registro de saida (reg-relatorio from
208800*    ws-linha-relatorio).
208900     WRITE REG-RELATORIO FROM WS-LINHA-RELATORIO.
209000*    Testa: prf-quartil-flag (ws-col-idx) = "y".
209100     IF PRF-QUARTIL-FLAG (WS-COL-IDX) = "Y"
209200*        Move SPACES para WS-LINHA-RELATORIO.
209300         MOVE SPACES TO WS-LINHA-RELATORIO
209400*        Calcula: ED-VALOR ROUNDED = PRF-QUARTIL-1 (WS-COL-IDX).
209500         COMPUTE ED-VALOR ROUNDED = PRF-QUARTIL-1 (WS-COL-IDX)
209600*        Monta campo por concatenacao (STRING).
209700         STRING "  Q1: " DELIMITED BY SIZE
209800             ED-VALOR DELIMITED BY SIZE INTO WS-LINHA-RELATORIO
209900*        Escreve 1 registro de saida (REG-RELATORIO FROM
210000*        WS-LINHA-RELATORIO).
210100         WRITE REG-RELATORIO FROM WS-LINHA-RELATORIO
210200*        Move SPACES para WS-LINHA-RELATORIO.
210300         MOVE SPACES TO WS-LINHA-RELATORIO
210400*        Calcula: ED-VALOR ROUNDED = PRF-QUARTIL-3 (WS-COL-IDX).
210500         COMPUTE ED-VALOR ROUNDED = PRF-QUARTIL-3 (WS-COL-IDX)
210600*        Monta campo por concatenacao (STRING).
210700         STRING "  Q3: " DELIMITED BY SIZE
210800             ED-VALOR DELIMITED BY SIZE INTO WS-LINHA-RELATORIO
210900*        Escreve 1 registro de saida (REG-RELATORIO FROM
211000*        WS-LINHA-RELATORIO).
211100         WRITE REG-RELATORIO FROM WS-LINHA-RELATORIO
211200*        Move SPACES para WS-LINHA-RELATORIO.
211300         MOVE SPACES TO WS-LINHA-RELATORIO
211400*        Calcula o IQR: PRF-QUARTIL-3 menos PRF-QUARTIL-1.
211500         COMPUTE ED-VALOR ROUNDED = PRF-QUARTIL-3 (WS-COL-IDX)
211600             - PRF-QUARTIL-1 (WS-COL-IDX)
211700*        Monta campo por concatenacao (STRING).
211800         STRING "  IQR: " DELIMITED BY SIZE
211900             ED-VALOR DELIMITED BY SIZE INTO WS-LINHA-RELATORIO
212000*        Escreve 1 registro de saida (REG-RELATORIO FROM
212100*        WS-LINHA-RELATORIO).
212200         WRITE REG-RELATORIO FROM WS-LINHA-RELATORIO
212300     END-IF.
212400*    SAI DO PARAGRAFO 0730 (ALVO DO PERFORM ... THRU).
212500 0730-EXIT.
212600     EXIT.
212700
212800*    0740-IMPRIMIR-TOPO5 - Imprime a lista de valores mais
212900*    frequentes da coluna
213000*    texto.
213100 0740-IMPRIMIR-TOPO5.
213200*    Move spaces para ws-linha-relatorio.
213300     MOVE SPACES TO WS-LINHA-RELATORIO.
213400*    Move " top values:" para ws-linha-relatorio.
213500     MOVE "  Top values:" TO WS-LINHA-RELATORIO.
213600*    Escreve 1 registro de saida (reg-relatorio from
213700*    ws-linha-relatorio).
213800     WRITE REG-RELATORIO FROM WS-LINHA-RELATORIO.
213900*    Testa: prf-topo-n (ws-col-idx) > zero.
214000     IF PRF-TOPO-N (WS-COL-IDX) > ZERO
214100*    Imprime 1 linha do topo-5.
214200         PERFORM 0741-IMPRIMIR-1-TOPO THRU 0741-EXIT
214300             VARYING WS-K FROM 1 BY 1
214400             UNTIL WS-K > PRF-TOPO-N (WS-COL-IDX)
214500     END-IF.
214600*    SAI DO PARAGRAFO 0740 (ALVO DO PERFORM ... THRU).
214700 0740-EXIT.
214800     EXIT.
214900
215000*    0741-IMPRIMIR-1-TOPO - Imprime 1 linha do topo-5 de valores
215100*    frequentes.
215200 0741-IMPRIMIR-1-TOPO.
215300*    Move spaces para ws-linha-relatorio.
215400     MOVE SPACES TO WS-LINHA-RELATORIO.
215500*    Move prf-topo-qtde (ws-col-idx, ws-k) para ed-int.
215600     MOVE PRF-TOPO-QTDE (WS-COL-IDX, WS-K) TO ED-INT.
215700*    Monta "<valor>: <contagem> occurrences", conforme o layout
215800*    do relatorio (CH1733); antes saia "<valor> (<contagem>)".
215900*    Monta 1 pedaco da linha de saida por concatenacao (STRING).
216000     STRING PRF-TOPO-VALOR (WS-COL-IDX, WS-K) DELIMITED BY SIZE
216100         ": " DELIMITED BY SIZE
216200         ED-INT DELIMITED BY SIZE
216300         " occurrences" DELIMITED BY SIZE
216400         INTO WS-LINHA-RELATORIO.
216500*    Escreve 1 registro de saida (reg-relatorio from
216600*    ws-linha-relatorio).
216700     WRITE REG-RELATORIO FROM WS-LINHA-RELATORIO.
216800*    SAI DO PARAGRAFO 0741 (ALVO DO PERFORM ... THRU).
216900 0741-EXIT.
217000     EXIT.
217100
217200*    
217300*    -----------------------------------------------------------------*
217400*    0900-ENCERRAMENTO - FECHA OS ARQUIVOS E AVISA O OPERADOR.
217500*    
217600*    -----------------------------------------------------------------*
217700 0900-ENCERRAMENTO.
217800*    Fecha arq-csv arq-relatorio.
217900     CLOSE ARQ-CSV ARQ-RELATORIO.
218000*    Mostra mensagem no console.
218100     DISPLAY "CSVPROF-COB - FIM DO PROCESSAMENTO".
218200*    Mostra mensagem no console.
218300     DISPLAY "LINHAS LIDAS : " WS-TOTAL-LINHAS.
218400*    Mostra mensagem no console.
218500     DISPLAY "COLUNAS LIDAS: " WS-TOTAL-COLUNAS.
218600*    Move 0 para return-code.
218700     MOVE 0 TO RETURN-CODE.
218800*    SAI DO PARAGRAFO 0900 (ALVO DO PERFORM ... THRU).
218900 0900-EXIT.
219000     EXIT.
219100
