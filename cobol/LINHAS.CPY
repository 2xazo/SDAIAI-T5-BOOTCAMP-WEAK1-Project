000100*-----------------------------------------------------------------*
000200*    EMPRESA S / A  -  SISTEMAS DE COMPUTACAO
000300*    COPYBOOK      : LINHAS.CPY
000400*    ANALISTA      : FABIO
000500*    PROGRAMADOR(A): FABIO / WALTER
000600*    FINALIDADE    : AREA DE TRABALHO PARA LEITURA DE 1 LINHA DO
000700*                    ARQUIVO CSV DE ENTRADA (CSVPROF-COB) E SUA
000800*                    VISAO CARACTER-A-CARACTER PARA VARREDURA DE
000900*                    VIRGULAS (SEPARADOR DE CAMPOS)
001000*    VRS    DATA          PROGRAMADOR  CHAMADO   DESCRICAO
001100*    1.0    12/04/1994    FABIO        -         IMPLANTACAO
001200*    1.1    09/09/1996    FABIO        CH0344    AUMENTO DA LINHA
001300*                                                 DE 256 P/ 512
001400*    2.0    14/02/1999    WALTER       CH1187    REVISAO ANO 2000
001500*                                                 (SEM IMPACTO -
001600*                                                 NENHUM CAMPO DE
001700*                                                 DATA NESTA AREA)
001800*-----------------------------------------------------------------*
001900
002000*    LIN-CRUA GUARDA O REGISTRO BRUTO TAL COMO CHEGA DO ARQUIVO
002100*    DE ENTRADA (UMA LINHA = UM REGISTRO, ATE 512 POSICOES).
002200*    SE A LINHA REAL FOR MENOR, O RESTO FICA EM BRANCO.
002300
002400 01  LIN-CRUA                       PIC X(512).
002500
002600*    VISAO ALTERNATIVA CARACTER-A-CARACTER DA MESMA AREA, USADA
002700*    PELO PARAGRAFO DE SEPARACAO DE CAMPOS (0250-SEPARAR-CAMPOS
002800*    EM CSVPROF-COB) PARA LOCALIZAR AS VIRGULAS NA MAO, SEM
002900*    FUNCAO DE BIBLIOTECA.
003000
003100 01  LIN-CRUA-TAB REDEFINES LIN-CRUA.
003200     05  LIN-CARACTER OCCURS 512 TIMES
003300                           PIC X(01).
003400
003500*    TAMANHO UTIL DA LINHA (SEM OS BRANCOS A DIREITA) E FLAGS
003600*    DE CONTROLE USADOS DURANTE A VARREDURA DE UMA SO LINHA.
003700
003800 01  LIN-CONTROLE.
003900     05  LIN-TAMANHO                PIC 9(03) COMP.
004000     05  LIN-POS-VIRG               PIC 9(03) COMP.
004100     05  LIN-INICIO-CAMPO           PIC 9(03) COMP.
004200     05  FILLER                     PIC X(05).
